000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TOPOBLD.
000300 AUTHOR. R D WIEBE.
000400 INSTALLATION. NETWORK OPERATIONS - COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*     THIS PROGRAM IS THE FIRST STEP OF THE NIGHTLY NETWORK
001200*     CONFIGURATION AUDIT.  IT READS THE DEVICE AND INTERFACE
001300*     FILES PULLED OFF THE CONFIG COLLECTOR, BUILDS AN IN-MEMORY
001400*     TABLE OF DEVICES AND INTERFACES, DERIVES THE LINKS BETWEEN
001500*     DEVICES (SHARED-SUBNET LINKS AND DESCRIPTION-HINT LINKS)
001600*     AND ASSIGNS EACH DEVICE A HIERARCHY LAYER.  THE DERIVED
001700*     LINKS ARE WRITTEN TO LINKS-OUT FOR THE REMAINING AUDIT
001800*     STEPS - NETVALID, TRAFANLZ, DAY2TEST AND AUDITRPT - TO
001900*     RE-READ.  NO VSAM, NO DB2 - ALL MATCHING IS TABLE LOOKUP.
002000*
002100*****************************************************************
002200*    CHANGE LOG
002300*****************************************************************
002400*DATE     BY   TICKET    DESCRIPTION                              RD031191
002500*-------- ---- --------- -----------------------------            RD031191
002600*03/11/91 RDW  NA-0001   ORIGINAL PROGRAM                         RD031191
002700*04/02/91 RDW  NA-0004   ADDED DESCRIPTION-HINT LINKS             RD040291
002800*06/19/91 JKL  NA-0011   LAYER PRECEDENCE - BGP/DEGREE FIRST      JK061991
002900*09/30/91 JKL  NA-0014   RAISED DEVICE TABLE TO 500 ROWS          JK093091
003000*02/14/92 MPC  NA-0022   SUBNET LINK DEDUP ON DEVICE PAIR         MP021492
003100*08/03/92 MPC  NA-0026   BANDWIDTH DEFAULTED WHEN NOT SET         MP080392
003200*01/11/93 RDW  NA-0033   FIXED DUPLICATE DESC LINK VS SUBNET      RD011193
003300*05/05/93 RDW  NA-0037   SWITCH AT DEGREE 4 NOW GOES CORE         RD050593
003400*10/28/93 JKL  NA-0041   RAISED INTERFACE TABLE TO 2000 ROWS      JK102893
003500*03/15/94 JKL  NA-0048   ABEND ON TABLE OVERFLOW, NOT TRUNCATE    JK031594
003600*11/02/94 MPC  NA-0055   TRACE PARAGRAPH NAME ON ABEND            MP110294
003700*07/19/95 RDW  NA-0061   CLEANED UP SEARCH FOR DESC-HINT          RD071995
003800*01/09/96 JKL  NA-0068   DISPLAY COUNTS AT NORMAL EOJ             JK010996
003900*12/02/97 MPC  NA-0079   PAIR-KEY REDEFINES FOR LINK DEDUP        MP120297
004000*06/30/99 JKL  NA-0094   MINOR - TIGHTENED COLUMN 7 COMMENTS      JK063099
004100*11/15/99 DAB  NA-0098   SWITCHES/DATE BACK TO 77-LEVEL, SHOP     DB111599
004200*                        STANDARD - ADDED VLAN/NO-MTU LOAD TRACE  DB111599
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT DEVICES
005500     ASSIGN TO UT-S-DEVICES
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS DEVICES-STATUS.
005800
005900     SELECT INTRFACE
006000     ASSIGN TO UT-S-INTRFACE
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS INTRFACE-STATUS.
006300
006400     SELECT LINKSOT
006500     ASSIGN TO UT-S-LINKSOT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS LINKSOT-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800
007900****** CONFIG-COLLECTOR DEVICE FEED - ONE REC PER DEVICE
008000****** NO REQUIRED ORDER, READ TO END OF FILE
008100 FD  DEVICES
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 60 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS DEVICE-IN-REC.
008700 COPY DEVICED.
008800
008900****** CONFIG-COLLECTOR INTERFACE FEED - ONE REC PER INTERFACE
009000 FD  INTRFACE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 120 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS INTRFACE-IN-REC.
009600 COPY INTRFACE.
009700
009800****** DERIVED LINKS - WRITTEN HERE, RE-READ BY EVERY LATER STEP
009900 FD  LINKSOT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 50 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS LINK-OUT-REC.
010500 COPY LINKREC.
010600
010700 WORKING-STORAGE SECTION.
010800
010900 01  FILE-STATUS-CODES.
011000     05  DEVICES-STATUS          PIC X(02).
011100         88  DEVICES-EOF           VALUE "10".
011200     05  INTRFACE-STATUS         PIC X(02).
011300         88  INTRFACE-EOF          VALUE "10".
011400     05  LINKSOT-STATUS          PIC X(02).
011500         88  LINKSOT-OK             VALUE "00".
011600
011700*    RUN-DATE FOR THE START-OF-JOB TRACE LINE BELOW
011800 77  WS-DATE-FIELD               PIC 9(06).
011900
012000*    COMBINED DEVICE-PAIR KEY - USED TO DEDUP THE LINK TABLE
012100 01  WS-PAIR-KEY-AREA.
012200     05  WS-PAIR-KEY              PIC X(20).
012300 01  WS-PAIR-KEY-R REDEFINES WS-PAIR-KEY-AREA.
012400     05  WS-PAIR-KEY-A            PIC X(10).
012500     05  WS-PAIR-KEY-B            PIC X(10).
012600
012700*    TYPE/FLAGS VIEW OF THE DEVICE-LOAD BUFFER - DISPLAYED IN THE
012800*    OVERFLOW TRACE BELOW SO THE OFFENDING RECORD SHOWS ON THE LOG
012900 01  DEVICE-FLAGS-VIEW REDEFINES DEVICE-IN-REC.
013000     05  FILLER                   PIC X(30).
013100     05  DFV-TYPE-AND-FLAGS       PIC X(10).
013200     05  FILLER                   PIC X(20).
013300
013400*    VLAN/MTU VIEW OF THE INTERFACE-LOAD BUFFER - DISPLAYED WHEN
013500*    AN INCOMING INTERFACE CARRIES A VLAN BUT NO MTU AT LOAD TIME
013600 01  INTRFACE-FLAGS-VIEW REDEFINES INTRFACE-IN-REC.
013700     05  FILLER                   PIC X(61).
013800     05  IFV-VLAN-AND-MTU         PIC X(09).
013900     05  FILLER                   PIC X(50).
014000
014100 01  WS-DEVICE-TABLE.
014200     05  DT-ENTRY OCCURS 500 TIMES INDEXED BY DEV-IDX.
014300         10  DT-DEV-ID            PIC X(10).
014400         10  DT-HOSTNAME          PIC X(20).
014500         10  DT-DEV-TYPE          PIC X(08).
014600             88  DT-TYPE-ROUTER     VALUE "ROUTER  ".
014700             88  DT-TYPE-SWITCH     VALUE "SWITCH  ".
014800             88  DT-TYPE-PC         VALUE "PC      ".
014900         10  DT-HAS-BGP           PIC X(01).
015000             88  DT-BGP-YES         VALUE "Y".
015100         10  DT-HAS-OSPF          PIC X(01).
015200             88  DT-OSPF-YES        VALUE "Y".
015300         10  DT-DEGREE            PIC 9(04) COMP.
015400         10  DT-LAYER             PIC X(12).
015500             88  DT-LAYER-CORE        VALUE "CORE        ".
015600             88  DT-LAYER-DIST        VALUE "DISTRIBUTION".
015700             88  DT-LAYER-ACCESS      VALUE "ACCESS      ".
015800             88  DT-LAYER-ENDPOINT    VALUE "ENDPOINT    ".
015900
016000 01  WS-INTRFACE-TABLE.
016100     05  IT-ENTRY OCCURS 2000 TIMES INDEXED BY IF-IDX, IF-IDX2.
016200         10  IT-DEV-ID            PIC X(10).
016300         10  IT-IF-NAME           PIC X(16).
016400         10  IT-IP-ADDRESS        PIC X(15).
016500         10  IT-PREFIX-LEN        PIC 9(02).
016600         10  IT-SUBNET-ID         PIC X(18).
016700         10  IT-VLAN-ID           PIC 9(04).
016800         10  IT-MTU               PIC 9(05).
016900         10  IT-GATEWAY           PIC X(15).
017000         10  IT-DESC-HINT         PIC X(10).
017100
017200 01  WS-LINK-TABLE.
017300     05  LK-ENTRY OCCURS 1000 TIMES INDEXED BY LNK-IDX.
017400         10  LK-DEV-A             PIC X(10).
017500         10  LK-DEV-B             PIC X(10).
017600         10  LK-LINK-TYPE         PIC X(06).
017700         10  LK-SUBNET-ID         PIC X(18).
017800         10  LK-BANDWIDTH         PIC 9(06).
017900
018000 01  WS-TABLE-COUNTS.
018100     05  WS-DEVICE-COUNT          PIC 9(04) COMP VALUE 0.
018200     05  WS-INTRFACE-COUNT        PIC 9(04) COMP VALUE 0.
018300     05  WS-LINK-COUNT            PIC 9(04) COMP VALUE 0.
018400
018500 77  WS-DESC-TARGET-IDX          PIC 9(04) COMP VALUE 0.
018600
018700 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
018800     88  WS-FOUND                  VALUE "Y".
018900
019000 77  WS-DUP-SW                   PIC X(01) VALUE "N".
019100     88  WS-IS-DUP                  VALUE "Y".
019200
019300 77  MORE-DEVICES-SW             PIC X(01) VALUE "Y".
019400     88  NO-MORE-DEVICES           VALUE "N".
019500
019600 77  MORE-INTRFACE-SW            PIC X(01) VALUE "Y".
019700     88  NO-MORE-INTRFACE          VALUE "N".
019800
019900 01  PARA-NAME                   PIC X(30) VALUE SPACES.
020000
020100 COPY ABENDREC.
020200
020300 PROCEDURE DIVISION.
020400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500     PERFORM 050-LOAD-DEVICE-TABLE THRU 050-EXIT
020600             UNTIL NO-MORE-DEVICES.
020700     PERFORM 100-LOAD-INTRFACE-TABLE THRU 100-EXIT
020800             UNTIL NO-MORE-INTRFACE.
020900     PERFORM 200-BUILD-SUBNET-LINKS THRU 200-EXIT.
021000     PERFORM 300-BUILD-DESC-LINKS THRU 300-EXIT.
021100     PERFORM 400-ASSIGN-LAYERS THRU 400-EXIT.
021200     PERFORM 500-WRITE-LINKS THRU 500-EXIT.
021300     PERFORM 900-CLEANUP THRU 900-EXIT.
021400     MOVE ZERO TO RETURN-CODE.
021500     GOBACK.
021600
021700 000-HOUSEKEEPING.
021800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021900     DISPLAY "******** BEGIN JOB TOPOBLD ********".
022000     ACCEPT WS-DATE-FIELD FROM DATE.
022100     DISPLAY "** RUN DATE " WS-DATE-FIELD.
022200     OPEN INPUT DEVICES, INTRFACE.
022300     OPEN OUTPUT LINKSOT, SYSOUT.
022400 000-EXIT.
022500     EXIT.
022600
022700 050-LOAD-DEVICE-TABLE.
022800     MOVE "050-LOAD-DEVICE-TABLE" TO PARA-NAME.
022900     READ DEVICES INTO DEVICE-IN-REC
023000         AT END
023100         MOVE "N" TO MORE-DEVICES-SW
023200         GO TO 050-EXIT
023300     END-READ.
023400
023500     IF WS-DEVICE-COUNT = 500
023600         DISPLAY "** OVERFLOW DEV TYPE/FLAGS " DFV-TYPE-AND-FLAGS
023700         MOVE "** DEVICE TABLE OVERFLOW - RAISE DT-ENTRY OCCURS"
023800                                         TO ABEND-REASON
023900         GO TO 1000-ABEND-RTN.
024000
024100     ADD 1 TO WS-DEVICE-COUNT.
024200     SET DEV-IDX TO WS-DEVICE-COUNT.
024300     MOVE DEV-ID          TO DT-DEV-ID (DEV-IDX).
024400     MOVE DEV-HOSTNAME    TO DT-HOSTNAME (DEV-IDX).
024500     MOVE DEV-TYPE        TO DT-DEV-TYPE (DEV-IDX).
024600     IF DEV-TYPE = SPACES
024700         MOVE "ROUTER  " TO DT-DEV-TYPE (DEV-IDX).
024800     MOVE DEV-HAS-BGP     TO DT-HAS-BGP (DEV-IDX).
024900     MOVE DEV-HAS-OSPF    TO DT-HAS-OSPF (DEV-IDX).
025000     MOVE 0               TO DT-DEGREE (DEV-IDX).
025100     MOVE SPACES          TO DT-LAYER (DEV-IDX).
025200 050-EXIT.
025300     EXIT.
025400
025500 100-LOAD-INTRFACE-TABLE.
025600     MOVE "100-LOAD-INTRFACE-TABLE" TO PARA-NAME.
025700     READ INTRFACE INTO INTRFACE-IN-REC
025800         AT END
025900         MOVE "N" TO MORE-INTRFACE-SW
026000         GO TO 100-EXIT
026100     END-READ.
026200
026300     IF IF-VLAN-ID NOT = 0 AND IF-MTU = 0
026400         DISPLAY "** VLAN/NO-MTU AT LOAD " IFV-VLAN-AND-MTU.
026500
026600     IF WS-INTRFACE-COUNT = 2000
026700         MOVE "** INTRFACE TABLE OVERFLOW - RAISE IT-ENTRY OCCURS"
026800                                         TO ABEND-REASON
026900         GO TO 1000-ABEND-RTN.
027000
027100     ADD 1 TO WS-INTRFACE-COUNT.
027200     SET IF-IDX TO WS-INTRFACE-COUNT.
027300     MOVE IF-DEV-ID       TO IT-DEV-ID (IF-IDX).
027400     MOVE IF-NAME         TO IT-IF-NAME (IF-IDX).
027500     MOVE IF-IP-ADDRESS   TO IT-IP-ADDRESS (IF-IDX).
027600     MOVE IF-PREFIX-LEN   TO IT-PREFIX-LEN (IF-IDX).
027700     MOVE IF-SUBNET-ID    TO IT-SUBNET-ID (IF-IDX).
027800     MOVE IF-VLAN-ID      TO IT-VLAN-ID (IF-IDX).
027900     MOVE IF-MTU          TO IT-MTU (IF-IDX).
028000     MOVE IF-GATEWAY      TO IT-GATEWAY (IF-IDX).
028100     MOVE IF-DESC-HINT    TO IT-DESC-HINT (IF-IDX).
028200 100-EXIT.
028300     EXIT.
028400
028500*    FOR EVERY PAIR OF INTERFACES SHARING A SUBNET, OWNED BY TWO
028600*    DIFFERENT DEVICES, ADD ONE SUBNET LINK (DEDUPED ON THE PAIR).
028700 200-BUILD-SUBNET-LINKS.
028800     MOVE "200-BUILD-SUBNET-LINKS" TO PARA-NAME.
028900     IF WS-INTRFACE-COUNT < 2
029000         GO TO 200-EXIT.
029100
029200     PERFORM 210-SCAN-SUBNET-PARTNERS THRU 210-EXIT
029300             VARYING IF-IDX FROM 1 BY 1
029400             UNTIL IF-IDX > WS-INTRFACE-COUNT.
029500 200-EXIT.
029600     EXIT.
029700
029800 210-SCAN-SUBNET-PARTNERS.
029900     IF IT-SUBNET-ID (IF-IDX) = SPACES
030000         GO TO 210-EXIT.
030100
030200     PERFORM 215-CHECK-ONE-PARTNER THRU 215-EXIT
030300             VARYING IF-IDX2 FROM 1 BY 1
030400             UNTIL IF-IDX2 > WS-INTRFACE-COUNT.
030500 210-EXIT.
030600     EXIT.
030700
030800 215-CHECK-ONE-PARTNER.
030900     IF IF-IDX2 NOT > IF-IDX
031000         GO TO 215-EXIT.
031100     IF IT-SUBNET-ID (IF-IDX2) NOT = IT-SUBNET-ID (IF-IDX)
031200         GO TO 215-EXIT.
031300     IF IT-DEV-ID (IF-IDX2) = IT-DEV-ID (IF-IDX)
031400         GO TO 215-EXIT.
031500
031600     PERFORM 220-ADD-SUBNET-LINK THRU 220-EXIT.
031700 215-EXIT.
031800     EXIT.
031900
032000*    ORDER THE PAIR SO DEV-A < DEV-B, SKIP IF ALREADY LINKED.
032100 220-ADD-SUBNET-LINK.
032200     IF IT-DEV-ID (IF-IDX) < IT-DEV-ID (IF-IDX2)
032300         MOVE IT-DEV-ID (IF-IDX)  TO WS-PAIR-KEY-A
032400         MOVE IT-DEV-ID (IF-IDX2) TO WS-PAIR-KEY-B
032500     ELSE
032600         MOVE IT-DEV-ID (IF-IDX2) TO WS-PAIR-KEY-A
032700         MOVE IT-DEV-ID (IF-IDX)  TO WS-PAIR-KEY-B.
032800
032900     PERFORM 225-LINK-EXISTS THRU 225-EXIT.
033000     IF WS-IS-DUP
033100         GO TO 220-EXIT.
033200
033300     IF WS-LINK-COUNT = 1000
033400         MOVE "** LINK TABLE OVERFLOW - RAISE LK-ENTRY OCCURS"
033500                                         TO ABEND-REASON
033600         GO TO 1000-ABEND-RTN.
033700
033800     ADD 1 TO WS-LINK-COUNT.
033900     SET LNK-IDX TO WS-LINK-COUNT.
034000     MOVE WS-PAIR-KEY-A        TO LK-DEV-A (LNK-IDX).
034100     MOVE WS-PAIR-KEY-B        TO LK-DEV-B (LNK-IDX).
034200     MOVE "SUBNET"             TO LK-LINK-TYPE (LNK-IDX).
034300     MOVE IT-SUBNET-ID (IF-IDX) TO LK-SUBNET-ID (LNK-IDX).
034400     MOVE 1000                 TO LK-BANDWIDTH (LNK-IDX).
034500 220-EXIT.
034600     EXIT.
034700
034800*    WS-PAIR-KEY-A/B MUST ALREADY HOLD THE ORDERED PAIR ON ENTRY.
034900 225-LINK-EXISTS.
035000     MOVE "N" TO WS-DUP-SW.
035100     IF WS-LINK-COUNT = 0
035200         GO TO 225-EXIT.
035300
035400     SET LNK-IDX TO 1.
035500     SEARCH LK-ENTRY
035600         AT END
035700             NEXT SENTENCE
035800         WHEN LK-DEV-A (LNK-IDX) = WS-PAIR-KEY-A
035900          AND LK-DEV-B (LNK-IDX) = WS-PAIR-KEY-B
036000             MOVE "Y" TO WS-DUP-SW
036100     END-SEARCH.
036200 225-EXIT.
036300     EXIT.
036400
036500*    FOR EACH INTERFACE WHOSE DESC-HINT NAMES A DIFFERENT KNOWN
036600*    DEVICE, ADD A DESC LINK UNLESS THE PAIR IS ALREADY LINKED
036700*    (SUBNET LINKS PROCESSED FIRST TAKE PRECEDENCE).
036800 300-BUILD-DESC-LINKS.
036900     MOVE "300-BUILD-DESC-LINKS" TO PARA-NAME.
037000     IF WS-INTRFACE-COUNT = 0
037100         GO TO 300-EXIT.
037200
037300     PERFORM 305-CHECK-ONE-DESC THRU 305-EXIT
037400             VARYING IF-IDX FROM 1 BY 1
037500             UNTIL IF-IDX > WS-INTRFACE-COUNT.
037600 300-EXIT.
037700     EXIT.
037800
037900 305-CHECK-ONE-DESC.
038000     IF IT-DESC-HINT (IF-IDX) = SPACES
038100         GO TO 305-EXIT.
038200     IF IT-DESC-HINT (IF-IDX) = IT-DEV-ID (IF-IDX)
038300         GO TO 305-EXIT.
038400
038500     PERFORM 310-FIND-DESC-TARGET THRU 310-EXIT.
038600     IF NOT WS-FOUND
038700         GO TO 305-EXIT.
038800
038900     PERFORM 320-ADD-DESC-LINK THRU 320-EXIT.
039000 305-EXIT.
039100     EXIT.
039200
039300*    SEQUENTIAL SEARCH OF THE DEVICE TABLE FOR THE NAMED PEER -
039400*    THE TABLE IS NOT GUARANTEED SORTED, SO NO SEARCH ALL HERE.
039500 310-FIND-DESC-TARGET.
039600     MOVE "N" TO WS-FOUND-SW.
039700     MOVE 0 TO WS-DESC-TARGET-IDX.
039800     IF WS-DEVICE-COUNT = 0
039900         GO TO 310-EXIT.
040000
040100     SET DEV-IDX TO 1.
040200     SEARCH DT-ENTRY
040300         AT END
040400             NEXT SENTENCE
040500         WHEN DT-DEV-ID (DEV-IDX) = IT-DESC-HINT (IF-IDX)
040600             MOVE "Y" TO WS-FOUND-SW
040700     END-SEARCH.
040800 310-EXIT.
040900     EXIT.
041000
041100 320-ADD-DESC-LINK.
041200     IF IT-DEV-ID (IF-IDX) < IT-DESC-HINT (IF-IDX)
041300         MOVE IT-DEV-ID (IF-IDX)    TO WS-PAIR-KEY-A
041400         MOVE IT-DESC-HINT (IF-IDX) TO WS-PAIR-KEY-B
041500     ELSE
041600         MOVE IT-DESC-HINT (IF-IDX) TO WS-PAIR-KEY-A
041700         MOVE IT-DEV-ID (IF-IDX)    TO WS-PAIR-KEY-B.
041800
041900     PERFORM 225-LINK-EXISTS THRU 225-EXIT.
042000     IF WS-IS-DUP
042100         GO TO 320-EXIT.
042200
042300     IF WS-LINK-COUNT = 1000
042400         MOVE "** LINK TABLE OVERFLOW - RAISE LK-ENTRY OCCURS"
042500                                         TO ABEND-REASON
042600         GO TO 1000-ABEND-RTN.
042700
042800     ADD 1 TO WS-LINK-COUNT.
042900     SET LNK-IDX TO WS-LINK-COUNT.
043000     MOVE WS-PAIR-KEY-A  TO LK-DEV-A (LNK-IDX).
043100     MOVE WS-PAIR-KEY-B  TO LK-DEV-B (LNK-IDX).
043200     MOVE "DESC  "       TO LK-LINK-TYPE (LNK-IDX).
043300     MOVE SPACES         TO LK-SUBNET-ID (LNK-IDX).
043400     MOVE 1000           TO LK-BANDWIDTH (LNK-IDX).
043500 320-EXIT.
043600     EXIT.
043700
043800*    DEGREE FIRST, THEN LAYER, IN THE EXACT PRECEDENCE ORDER THE
043900*    NETWORK TEAM SIGNED OFF ON - BGP/DEGREE BEATS DEVICE TYPE.
044000 400-ASSIGN-LAYERS.
044100     MOVE "400-ASSIGN-LAYERS" TO PARA-NAME.
044200     IF WS-DEVICE-COUNT = 0
044300         GO TO 400-EXIT.
044400
044500     PERFORM 410-COMPUTE-DEGREE THRU 410-EXIT
044600             VARYING DEV-IDX FROM 1 BY 1
044700             UNTIL DEV-IDX > WS-DEVICE-COUNT.
044800
044900     PERFORM 420-ASSIGN-ONE-LAYER THRU 420-EXIT
045000             VARYING DEV-IDX FROM 1 BY 1
045100             UNTIL DEV-IDX > WS-DEVICE-COUNT.
045200 400-EXIT.
045300     EXIT.
045400
045500 410-COMPUTE-DEGREE.
045600     MOVE 0 TO DT-DEGREE (DEV-IDX).
045700     IF WS-LINK-COUNT = 0
045800         GO TO 410-EXIT.
045900
046000     PERFORM 415-COUNT-ONE-LINK THRU 415-EXIT
046100             VARYING LNK-IDX FROM 1 BY 1
046200             UNTIL LNK-IDX > WS-LINK-COUNT.
046300 410-EXIT.
046400     EXIT.
046500
046600 415-COUNT-ONE-LINK.
046700     IF LK-DEV-A (LNK-IDX) = DT-DEV-ID (DEV-IDX)
046800      OR LK-DEV-B (LNK-IDX) = DT-DEV-ID (DEV-IDX)
046900         ADD 1 TO DT-DEGREE (DEV-IDX).
047000 415-EXIT.
047100     EXIT.
047200
047300 420-ASSIGN-ONE-LAYER.
047400     IF DT-BGP-YES (DEV-IDX) OR DT-DEGREE (DEV-IDX) >= 4
047500         SET DT-LAYER-CORE (DEV-IDX) TO TRUE
047600     ELSE
047700         IF DT-TYPE-SWITCH (DEV-IDX)
047800             SET DT-LAYER-ACCESS (DEV-IDX) TO TRUE
047900         ELSE
048000             IF DT-TYPE-PC (DEV-IDX)
048100                 SET DT-LAYER-ENDPOINT (DEV-IDX) TO TRUE
048200             ELSE
048300                 SET DT-LAYER-DIST (DEV-IDX) TO TRUE.
048400 420-EXIT.
048500     EXIT.
048600
048700 500-WRITE-LINKS.
048800     MOVE "500-WRITE-LINKS" TO PARA-NAME.
048900     IF WS-LINK-COUNT = 0
049000         GO TO 500-EXIT.
049100
049200     PERFORM 510-WRITE-ONE-LINK THRU 510-EXIT
049300             VARYING LNK-IDX FROM 1 BY 1
049400             UNTIL LNK-IDX > WS-LINK-COUNT.
049500 500-EXIT.
049600     EXIT.
049700
049800 510-WRITE-ONE-LINK.
049900     MOVE LK-DEV-A (LNK-IDX)     TO LR-DEV-A.
050000     MOVE LK-DEV-B (LNK-IDX)     TO LR-DEV-B.
050100     MOVE LK-LINK-TYPE (LNK-IDX) TO LR-LINK-TYPE.
050200     MOVE LK-SUBNET-ID (LNK-IDX) TO LR-SUBNET-ID.
050300     MOVE LK-BANDWIDTH (LNK-IDX) TO LR-BANDWIDTH-MBPS.
050400     WRITE LINK-OUT-REC.
050500 510-EXIT.
050600     EXIT.
050700
050800 700-CLOSE-FILES.
050900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
051000     CLOSE DEVICES, INTRFACE, LINKSOT, SYSOUT.
051100 700-EXIT.
051200     EXIT.
051300
051400 900-CLEANUP.
051500     MOVE "900-CLEANUP" TO PARA-NAME.
051600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051700     DISPLAY "** DEVICES LOADED    **" WS-DEVICE-COUNT.
051800     DISPLAY "** INTERFACES LOADED **" WS-INTRFACE-COUNT.
051900     DISPLAY "** LINKS DERIVED     **" WS-LINK-COUNT.
052000     DISPLAY "******** NORMAL END OF JOB TOPOBLD ********".
052100 900-EXIT.
052200     EXIT.
052300
052400 1000-ABEND-RTN.
052500     WRITE SYSOUT-REC FROM ABEND-REC.
052600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
052700     DISPLAY "*** ABNORMAL END OF JOB - TOPOBLD ***" UPON CONSOLE.
052800     DISPLAY "*** PARA: " PARA-NAME UPON CONSOLE.
052900     DIVIDE ZERO-VAL INTO ONE-VAL.
