000100*****************************************************************
000200*  LINKREC  --  DERIVED TOPOLOGY LINK RECORD LAYOUT
000300*  ONE OCCURRENCE PER LINK DERIVED BY TOPOBLD - EITHER TWO DEVICES
000400*  SHARE AN IP SUBNET (LINK-TYPE SUBNET) OR ONE NAMES THE OTHER IN
000500*  ITS INTERFACE DESCRIPTION (LINK-TYPE DESC).  50-BYTE FIXED
000600*  RECORD, LINE SEQUENTIAL.  WRITTEN BY TOPOBLD, READ BY EVERY
000700*  DOWNSTREAM STEP - NO KEYED ACCESS, TABLE LOOKUP ONLY.
000800*****************************************************************
000900 01  LINK-OUT-REC.
001000     05  LR-DEV-A                PIC X(10).
001100     05  LR-DEV-B                PIC X(10).
001200     05  LR-LINK-TYPE            PIC X(06).
001300         88  LR-TYPE-SUBNET        VALUE "SUBNET".
001400         88  LR-TYPE-DESC          VALUE "DESC  ".
001500     05  LR-SUBNET-ID             PIC X(18).
001600     05  LR-BANDWIDTH-MBPS        PIC 9(06).
