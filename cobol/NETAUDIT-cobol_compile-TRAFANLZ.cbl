000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRAFANLZ.
000300 AUTHOR. DEBRA BRANNIGAN.
000400 INSTALLATION. NETWORK OPERATIONS - COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/18/91.
000600 DATE-COMPILED. 06/18/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM ESTIMATES PER-LINK TRAFFIC FROM ENDPOINT
001200*          DEGREE, COMPUTES UTILIZATION AGAINST LINK CAPACITY AND
001300*          FLAGS BOTTLENECKS.  EVERY BOTTLENECK ALSO GETS A SHORT
001400*          UPGRADE/ECMP RECOMMENDATION FINDING.
001500*
001600*          IT RE-READS DEVICES, INTRFACE AND THE LINKSOT FILE
001700*          BUILT BY TOPOBLD, AND EXTENDS THE FINDOUT FILE THAT
001800*          NETVALID ALREADY OPENED AND CLOSED THIS RUN.
001900*
002000*****************************************************************
002100
002200          INPUT FILE         -   DEVICES  (FROM CONFIG COLLECTOR)
002300
002400          INPUT FILE         -   INTRFACE (FROM CONFIG COLLECTOR)
002500
002600          INPUT FILE         -   LINKSOT  (FROM TOPOBLD)
002700
002800          EXTEND FILE        -   FINDOUT  (FINDINGS-OUT)
002900
003000          DUMP FILE          -   SYSOUT
003100
003200*****************************************************************
003300*    CHANGE LOG
003400*****************************************************************
003500*06/18/91 DAB  NA-0011   ORIGINAL PROGRAM                         DB061891
003600*11/11/91 DAB  NA-0019   BOTTLENECK SEVERITY SPLIT AT 95 PCT      DB111191
003700*03/09/92 JS   NA-0026   UPGRADE/ECMP RECOMMENDATION ADDED        JS030992
003800*09/17/92 DAB  NA-0030   CAPACITY ZERO NOW FORCES ZERO UTIL       DB091792
003900*02/03/93 JS   NA-0036   UTILIZATION EDIT NOW ONE DECIMAL         JS020393
004000*01/06/94 DAB  NA-0047   RAISED INTERFACE TABLE TO 2000 ROWS      DB010694
004100*12/19/94 JS   NA-0059   ABEND ON TABLE OVERFLOW, NOT TRUNCATE    JS121994
004200*05/02/95 DAB  NA-0065   TRACE PARAGRAPH NAME ON ABEND            DB050295
004300*04/18/96 DAB  NA-0075   DISPLAY BOTTLENECK COUNT AT EOJ          DB041896
004400*07/12/99 JS   NA-0097   MINOR - TIGHTENED COLUMN 7 COMMENTS      JS071299
004500*11/15/99 DAB  NA-0100   SWITCHES/DATE/THRESHOLDS BACK TO SHOP    DB111599
004600*                        77/01 STANDARD - DROPPED DEAD IT-MTU     DB111599
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT DEVICES
005900     ASSIGN TO UT-S-DEVICES
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS DEVICES-STATUS.
006200
006300     SELECT INTRFACE
006400     ASSIGN TO UT-S-INTRFACE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS INTRFACE-STATUS.
006700
006800     SELECT LINKSOT
006900     ASSIGN TO UT-S-LINKSOT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS LINKSOT-STATUS.
007200
007300     SELECT FINDOUT
007400     ASSIGN TO UT-S-FINDOUT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS FINDOUT-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800 FD  DEVICES
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 60 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS DEVICE-IN-REC.
009400 COPY DEVICED.
009500
009600 FD  INTRFACE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 120 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS INTRFACE-IN-REC.
010200 COPY INTRFACE.
010300
010400****** BUILT BY TOPOBLD - READ HERE, NEVER WRITTEN BY THIS STEP
010500 FD  LINKSOT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 50 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS LINK-OUT-REC.
011100 COPY LINKREC.
011200
011300****** OPENED EXTEND - NETVALID ALREADY WROTE THE RULE FINDINGS
011400 FD  FINDOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 100 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS FINDING-OUT-REC.
012000 COPY FINDREC.
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  DEVICES-STATUS          PIC X(02).
012600         88  DEVICES-EOF           VALUE "10".
012700     05  INTRFACE-STATUS         PIC X(02).
012800         88  INTRFACE-EOF          VALUE "10".
012900     05  LINKSOT-STATUS          PIC X(02).
013000         88  LINKSOT-EOF           VALUE "10".
013100     05  FINDOUT-STATUS          PIC X(02).
013200         88  FINDOUT-OK             VALUE "00".
013300
013400*    RUN-DATE FOR THE START-OF-JOB TRACE LINE BELOW
013500 77  WS-DATE-FIELD               PIC 9(06).
013600
013700*    WARN/CRITICAL UTILIZATION CUTOFFS - SHOP DEFAULTS USED SINCE
013800*    THE FIRST CUT OF THIS STEP
013900 77  WS-WARN-THRESHOLD           PIC 9(03)V9(01) VALUE 80.0.
014000 77  WS-CRIT-THRESHOLD           PIC 9(03)V9(01) VALUE 95.0.
014100
014200*    UTILIZATION PERCENT CARRIED AS 3+1 COMP-3 FOR THE HALF-UP
014300*    ROUND - RAW PACKED BYTES TRACED WHEN A LINK GOES CRITICAL
014400 01  WS-UTIL-PCT-AREA.
014500     05  WS-UTIL-PCT             PIC S9(03)V9(01) COMP-3 VALUE 0.
014600 01  WS-UTIL-PCT-R REDEFINES WS-UTIL-PCT-AREA.
014700     05  WS-UTIL-PCT-RAW         PIC X(03).
014800
014900*    VLAN/MTU VIEW OF THE INTERFACE-LOAD BUFFER - DISPLAYED WHEN
015000*    AN INCOMING INTERFACE CARRIES A VLAN BUT NO MTU AT LOAD TIME
015100 01  INTRFACE-FLAGS-VIEW REDEFINES INTRFACE-IN-REC.
015200     05  FILLER                   PIC X(61).
015300     05  IFV-VLAN-AND-MTU         PIC X(09).
015400     05  FILLER                   PIC X(50).
015500
015600*    TYPE/FLAGS VIEW OF THE DEVICE-LOAD BUFFER - DISPLAYED IN THE
015700*    OVERFLOW TRACE BELOW SO THE OFFENDING RECORD SHOWS ON THE LOG
015800 01  DEVICE-FLAGS-VIEW REDEFINES DEVICE-IN-REC.
015900     05  FILLER                   PIC X(30).
016000     05  DFV-TYPE-AND-FLAGS       PIC X(10).
016100     05  FILLER                   PIC X(20).
016200
016300 01  WS-DEVICE-TABLE.
016400     05  DT-ENTRY OCCURS 500 TIMES INDEXED BY DEV-IDX, DEV-IDX2.
016500         10  DT-DEV-ID            PIC X(10).
016600         10  DT-DEGREE            PIC 9(04) COMP.
016700
016800 01  WS-INTRFACE-TABLE.
016900     05  IT-ENTRY OCCURS 2000 TIMES INDEXED BY IF-IDX.
017000         10  IT-DEV-ID            PIC X(10).
017100
017200 01  WS-LINK-TABLE.
017300     05  LK-ENTRY OCCURS 1000 TIMES INDEXED BY LNK-IDX.
017400         10  LK-DEV-A             PIC X(10).
017500         10  LK-DEV-B             PIC X(10).
017600         10  LK-LINK-TYPE         PIC X(06).
017700         10  LK-SUBNET-ID         PIC X(18).
017800         10  LK-BANDWIDTH         PIC 9(06).
017900
018000 01  WS-TABLE-COUNTS.
018100     05  WS-DEVICE-COUNT          PIC 9(04) COMP VALUE 0.
018200     05  WS-INTRFACE-COUNT        PIC 9(04) COMP VALUE 0.
018300     05  WS-LINK-COUNT            PIC 9(04) COMP VALUE 0.
018400     05  WS-BOTTLENECK-COUNT      PIC 9(04) COMP VALUE 0.
018500     05  WS-FINDING-COUNT         PIC 9(04) COMP VALUE 0.
018600
018700 01  WS-WORK-FIELDS.
018800     05  WS-DV-A-IDX              PIC 9(04) COMP VALUE 0.
018900     05  WS-DV-B-IDX              PIC 9(04) COMP VALUE 0.
019000     05  WS-DEG-A                 PIC 9(04) COMP VALUE 0.
019100     05  WS-DEG-B                 PIC 9(04) COMP VALUE 0.
019200     05  WS-TRAFFIC-EST           PIC S9(07)V9(01) COMP-3 VALUE 0.
019300     05  WS-TRAFFIC-TIMES-100     PIC S9(09)V9(01) COMP-3 VALUE 0.
019400     05  WS-CAPACITY-WRK          PIC S9(07)V9(01) COMP-3 VALUE 0.
019500     05  WS-EDIT-UTIL             PIC ZZ9.9.
019600     05  WS-EDIT-CAPACITY         PIC 9(06).
019700     05  WS-EDIT-TOTAL-CAP        PIC 9(08) COMP VALUE 0.
019800
019900 01  MORE-DEVICES-SW             PIC X(01) VALUE "Y".
020000     88  NO-MORE-DEVICES           VALUE "N".
020100
020200 01  MORE-INTRFACE-SW            PIC X(01) VALUE "Y".
020300     88  NO-MORE-INTRFACE          VALUE "N".
020400
020500 01  MORE-LINKSOT-SW             PIC X(01) VALUE "Y".
020600     88  NO-MORE-LINKSOT           VALUE "N".
020700
020800 01  PARA-NAME                   PIC X(30) VALUE SPACES.
020900
021000 COPY ABENDREC.
021100
021200 PROCEDURE DIVISION.
021300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021400     PERFORM 050-LOAD-DEVICE-TABLE THRU 050-EXIT
021500             UNTIL NO-MORE-DEVICES.
021600     PERFORM 060-LOAD-INTRFACE-TABLE THRU 060-EXIT
021700             UNTIL NO-MORE-INTRFACE.
021800     PERFORM 070-LOAD-LINK-TABLE THRU 070-EXIT
021900             UNTIL NO-MORE-LINKSOT.
022000     PERFORM 080-COMPUTE-DEGREE THRU 080-EXIT.
022100     PERFORM 300-CHECK-EACH-LINK THRU 300-EXIT.
022200     PERFORM 900-CLEANUP THRU 900-EXIT.
022300     MOVE ZERO TO RETURN-CODE.
022400     GOBACK.
022500
022600 000-HOUSEKEEPING.
022700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022800     DISPLAY "******** BEGIN JOB TRAFANLZ ********".
022900     ACCEPT WS-DATE-FIELD FROM DATE.
023000     DISPLAY "** RUN DATE " WS-DATE-FIELD.
023100     OPEN INPUT DEVICES, INTRFACE, LINKSOT.
023200     OPEN EXTEND FINDOUT.
023300     OPEN OUTPUT SYSOUT.
023400 000-EXIT.
023500     EXIT.
023600
023700 050-LOAD-DEVICE-TABLE.
023800     MOVE "050-LOAD-DEVICE-TABLE" TO PARA-NAME.
023900     READ DEVICES INTO DEVICE-IN-REC
024000         AT END
024100         MOVE "N" TO MORE-DEVICES-SW
024200         GO TO 050-EXIT
024300     END-READ.
024400
024500     IF WS-DEVICE-COUNT = 500
024600         DISPLAY "** OVERFLOW DEV TYPE/FLAGS " DFV-TYPE-AND-FLAGS
024700         MOVE "** DEVICE TABLE OVERFLOW - RAISE DT-ENTRY OCCURS"
024800                                         TO ABEND-REASON
024900         GO TO 1000-ABEND-RTN.
025000
025100     ADD 1 TO WS-DEVICE-COUNT.
025200     SET DEV-IDX TO WS-DEVICE-COUNT.
025300     MOVE DEV-ID          TO DT-DEV-ID (DEV-IDX).
025400     MOVE 0               TO DT-DEGREE (DEV-IDX).
025500 050-EXIT.
025600     EXIT.
025700
025800 060-LOAD-INTRFACE-TABLE.
025900     MOVE "060-LOAD-INTRFACE-TABLE" TO PARA-NAME.
026000     READ INTRFACE INTO INTRFACE-IN-REC
026100         AT END
026200         MOVE "N" TO MORE-INTRFACE-SW
026300         GO TO 060-EXIT
026400     END-READ.
026500
026600     IF WS-INTRFACE-COUNT = 2000
026700         MOVE "** INTRFACE TABLE OVERFLOW - RAISE IT-ENTRY OCCURS"
026800                                         TO ABEND-REASON
026900         GO TO 1000-ABEND-RTN.
027000
027100     IF IF-VLAN-ID NOT = 0 AND IF-MTU = 0
027200         DISPLAY "** VLAN/NO-MTU AT LOAD " IFV-VLAN-AND-MTU.
027300
027400     ADD 1 TO WS-INTRFACE-COUNT.
027500     SET IF-IDX TO WS-INTRFACE-COUNT.
027600     MOVE IF-DEV-ID       TO IT-DEV-ID (IF-IDX).
027700 060-EXIT.
027800     EXIT.
027900
028000 070-LOAD-LINK-TABLE.
028100     MOVE "070-LOAD-LINK-TABLE" TO PARA-NAME.
028200     READ LINKSOT INTO LINK-OUT-REC
028300         AT END
028400         MOVE "N" TO MORE-LINKSOT-SW
028500         GO TO 070-EXIT
028600     END-READ.
028700
028800     IF WS-LINK-COUNT = 1000
028900         MOVE "** LINK TABLE OVERFLOW - RAISE LK-ENTRY OCCURS"
029000                                         TO ABEND-REASON
029100         GO TO 1000-ABEND-RTN.
029200
029300     ADD 1 TO WS-LINK-COUNT.
029400     SET LNK-IDX TO WS-LINK-COUNT.
029500     MOVE LR-DEV-A            TO LK-DEV-A (LNK-IDX).
029600     MOVE LR-DEV-B            TO LK-DEV-B (LNK-IDX).
029700     MOVE LR-LINK-TYPE        TO LK-LINK-TYPE (LNK-IDX).
029800     MOVE LR-SUBNET-ID        TO LK-SUBNET-ID (LNK-IDX).
029900     MOVE LR-BANDWIDTH-MBPS   TO LK-BANDWIDTH (LNK-IDX).
030000 070-EXIT.
030100     EXIT.
030200
030300*    DEGREE PER DEVICE - LINKSOT CARRIES NO DEGREE COLUMN SO WE
030400*    REBUILD IT HERE, SAME AS NETVALID DOES FOR ITS OWN RULES.
030500 080-COMPUTE-DEGREE.
030600     MOVE "080-COMPUTE-DEGREE" TO PARA-NAME.
030700     IF WS-DEVICE-COUNT = 0 OR WS-LINK-COUNT = 0
030800         GO TO 080-EXIT.
030900
031000     PERFORM 082-COMPUTE-ONE-DEVICE THRU 082-EXIT
031100             VARYING DEV-IDX FROM 1 BY 1
031200             UNTIL DEV-IDX > WS-DEVICE-COUNT.
031300 080-EXIT.
031400     EXIT.
031500
031600 082-COMPUTE-ONE-DEVICE.
031700     MOVE 0 TO DT-DEGREE (DEV-IDX).
031800     PERFORM 083-COUNT-ONE-LINK THRU 083-EXIT
031900             VARYING LNK-IDX FROM 1 BY 1
032000             UNTIL LNK-IDX > WS-LINK-COUNT.
032100 082-EXIT.
032200     EXIT.
032300
032400 083-COUNT-ONE-LINK.
032500     IF LK-DEV-A (LNK-IDX) = DT-DEV-ID (DEV-IDX)
032600      OR LK-DEV-B (LNK-IDX) = DT-DEV-ID (DEV-IDX)
032700         ADD 1 TO DT-DEGREE (DEV-IDX).
032800 083-EXIT.
032900     EXIT.
033000
033100*    ESTIMATED TRAFFIC, UTILIZATION AND BOTTLENECK CLASSIFICATION
033200*    FOR EVERY DERIVED LINK, PLUS AN UPGRADE/ECMP RECOMMENDATION
033300*    WHENEVER A LINK IS FLAGGED A BOTTLENECK.
033400 300-CHECK-EACH-LINK.
033500     MOVE "300-CHECK-EACH-LINK" TO PARA-NAME.
033600     IF WS-LINK-COUNT = 0
033700         GO TO 300-EXIT.
033800
033900     PERFORM 310-CHECK-ONE-LINK THRU 310-EXIT
034000             VARYING LNK-IDX FROM 1 BY 1
034100             UNTIL LNK-IDX > WS-LINK-COUNT.
034200 300-EXIT.
034300     EXIT.
034400
034500 310-CHECK-ONE-LINK.
034600     PERFORM 320-FIND-DEVICE-A THRU 320-EXIT.
034700     PERFORM 330-FIND-DEVICE-B THRU 330-EXIT.
034800     MOVE 0 TO WS-DEG-A.
034900     MOVE 0 TO WS-DEG-B.
035000     IF WS-DV-A-IDX NOT = 0
035100         MOVE DT-DEGREE (WS-DV-A-IDX) TO WS-DEG-A.
035200     IF WS-DV-B-IDX NOT = 0
035300         MOVE DT-DEGREE (WS-DV-B-IDX) TO WS-DEG-B.
035400
035500     COMPUTE WS-TRAFFIC-EST ROUNDED =
035600             (WS-DEG-A + WS-DEG-B) * 10.0.
035700     ADD LK-BANDWIDTH (LNK-IDX) TO WS-EDIT-TOTAL-CAP.
035800
035900     IF LK-BANDWIDTH (LNK-IDX) = 0
036000         MOVE 0 TO WS-UTIL-PCT
036100     ELSE
036200         MOVE LK-BANDWIDTH (LNK-IDX) TO WS-CAPACITY-WRK
036300         COMPUTE WS-TRAFFIC-TIMES-100 ROUNDED =
036400                 WS-TRAFFIC-EST * 100.
036500         COMPUTE WS-UTIL-PCT ROUNDED =
036600                 WS-TRAFFIC-TIMES-100 / WS-CAPACITY-WRK
036700         IF WS-UTIL-PCT > 100.0
036800             MOVE 100.0 TO WS-UTIL-PCT.
036900
037000     IF WS-UTIL-PCT > WS-WARN-THRESHOLD
037100         PERFORM 350-WRITE-BOTTLENECK THRU 350-EXIT.
037200 310-EXIT.
037300     EXIT.
037400
037500 320-FIND-DEVICE-A.
037600     MOVE 0 TO WS-DV-A-IDX.
037700     PERFORM 325-TEST-DEVICE-A THRU 325-EXIT
037800             VARYING DEV-IDX FROM 1 BY 1
037900             UNTIL DEV-IDX > WS-DEVICE-COUNT
038000             OR WS-DV-A-IDX NOT = 0.
038100 320-EXIT.
038200     EXIT.
038300
038400 325-TEST-DEVICE-A.
038500     IF DT-DEV-ID (DEV-IDX) = LK-DEV-A (LNK-IDX)
038600         SET WS-DV-A-IDX TO DEV-IDX.
038700 325-EXIT.
038800     EXIT.
038900
039000 330-FIND-DEVICE-B.
039100     MOVE 0 TO WS-DV-B-IDX.
039200     PERFORM 335-TEST-DEVICE-B THRU 335-EXIT
039300             VARYING DEV-IDX FROM 1 BY 1
039400             UNTIL DEV-IDX > WS-DEVICE-COUNT
039500             OR WS-DV-B-IDX NOT = 0.
039600 330-EXIT.
039700     EXIT.
039800
039900 335-TEST-DEVICE-B.
040000     IF DT-DEV-ID (DEV-IDX) = LK-DEV-B (LNK-IDX)
040100         SET WS-DV-B-IDX TO DEV-IDX.
040200 335-EXIT.
040300     EXIT.
040400
040500 350-WRITE-BOTTLENECK.
040600     ADD 1 TO WS-BOTTLENECK-COUNT.
040700     MOVE WS-UTIL-PCT TO WS-EDIT-UTIL.
040800     MOVE SPACES TO FINDING-OUT-REC.
040900     STRING "LINK " DELIMITED BY SIZE
041000             LK-DEV-A (LNK-IDX) DELIMITED BY SPACE
041100             "-" DELIMITED BY SIZE
041200             LK-DEV-B (LNK-IDX) DELIMITED BY SPACE
041300             " AT " DELIMITED BY SIZE
041400             WS-EDIT-UTIL DELIMITED BY SIZE
041500             " PCT UTILIZATION" DELIMITED BY SIZE
041600             INTO FR-MESSAGE.
041700     MOVE "TRAFFIC" TO FR-CATEGORY.
041800     IF WS-UTIL-PCT > WS-CRIT-THRESHOLD
041900         SET FR-SEV-CRITICAL TO TRUE
042000         DISPLAY "** CRITICAL UTIL RAW BYTES " WS-UTIL-PCT-RAW
042100     ELSE
042200         SET FR-SEV-WARNING TO TRUE.
042300     PERFORM 700-WRITE-FINDING THRU 700-EXIT.
042400
042500     MOVE SPACES TO FINDING-OUT-REC.
042600     STRING "CONSIDER UPGRADE OR ECMP FOR " DELIMITED BY SIZE
042700             LK-DEV-A (LNK-IDX) DELIMITED BY SPACE
042800             "-" DELIMITED BY SIZE
042900             LK-DEV-B (LNK-IDX) DELIMITED BY SPACE
043000             " UTIL " DELIMITED BY SIZE
043100             WS-EDIT-UTIL DELIMITED BY SIZE
043200             " PCT" DELIMITED BY SIZE
043300             INTO FR-MESSAGE.
043400     MOVE "TRAFFIC" TO FR-CATEGORY.
043500     SET FR-SEV-INFO TO TRUE.
043600     PERFORM 700-WRITE-FINDING THRU 700-EXIT.
043700 350-EXIT.
043800     EXIT.
043900
044000 700-WRITE-FINDING.
044100     WRITE FINDING-OUT-REC.
044200     ADD 1 TO WS-FINDING-COUNT.
044300 700-EXIT.
044400     EXIT.
044500
044600 800-CLOSE-FILES.
044700     MOVE "800-CLOSE-FILES" TO PARA-NAME.
044800     CLOSE DEVICES, INTRFACE, LINKSOT, FINDOUT, SYSOUT.
044900 800-EXIT.
045000     EXIT.
045100
045200 900-CLEANUP.
045300     MOVE "900-CLEANUP" TO PARA-NAME.
045400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
045500     DISPLAY "** LINKS ANALYZED    **" WS-LINK-COUNT.
045600     DISPLAY "** BOTTLENECKS FOUND **" WS-BOTTLENECK-COUNT.
045700     DISPLAY "** FINDINGS WRITTEN  **" WS-FINDING-COUNT.
045800     DISPLAY "******** NORMAL END OF JOB TRAFANLZ ********".
045900 900-EXIT.
046000     EXIT.
046100
046200 1000-ABEND-RTN.
046300     WRITE SYSOUT-REC FROM ABEND-REC.
046400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
046500     DISPLAY "*** ABNORMAL END OF JOB TRAFANLZ ***" UPON CONSOLE.
046600     DISPLAY "*** PARA: " PARA-NAME UPON CONSOLE.
046700     DIVIDE ZERO-VAL INTO ONE-VAL.
