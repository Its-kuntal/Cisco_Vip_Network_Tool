000100*****************************************************************
000200*  ABENDREC  --  SYSOUT ABEND TRACE LINE
000300*  WRITTEN TO SYSOUT WHEN A JOB STEP HITS AN OUT-OF-BALANCE OR
000400*  OTHER FATAL CONDITION, JUST BEFORE THE FORCED ABEND.  130-BYTE
000500*  PRINT LINE, SHARED BY ALL FIVE PROGRAMS IN THIS SUITE.
000600*****************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                  PIC X(04) VALUE "****".
000900     05  FILLER                  PIC X(01) VALUE SPACE.
001000     05  ABEND-REASON            PIC X(60).
001100     05  FILLER                  PIC X(01) VALUE SPACE.
001200     05  FILLER                  PIC X(09) VALUE "EXP VAL: ".
001300     05  EXPECTED-VAL            PIC X(10).
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  FILLER                  PIC X(09) VALUE "ACT VAL: ".
001600     05  ACTUAL-VAL              PIC X(10).
001700     05  FILLER                  PIC X(25).
