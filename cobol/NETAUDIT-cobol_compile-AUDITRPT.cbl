000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AUDITRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. NETWORK OPERATIONS - COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/30/91.
000600 DATE-COMPILED. 09/30/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          THIS IS THE FINAL STEP OF THE NIGHTLY NETWORK AUDIT
001200*          RUN.  IT PRINTS THE AUDIT-REPORT - TOPOLOGY SUMMARY,
001300*          VALIDATION FINDINGS BY CATEGORY, TRAFFIC UTILIZATION
001400*          PER LINK, AND DAY-2 TEST TOTALS - FROM THE FILES
001500*          WRITTEN BY TOPOBLD, NETVALID, TRAFANLZ AND DAY2TEST.
001600*
001700*          DEGREE AND HIERARCHY LAYER ARE NOT CARRIED ON ANY
001800*          OUTPUT FILE, SO THIS STEP REBUILDS THEM FROM DEVICES,
001900*          INTRFACE AND LINKSOT THE SAME WAY TOPOBLD ORIGINALLY
002000*          ASSIGNED THEM.  TRAFFIC FIGURES ARE SIMILARLY REBUILT
002100*          THE SAME WAY TRAFANLZ COMPUTED THEM.
002200*
002300*****************************************************************
002400
002500          INPUT FILE         -   DEVICES  (FROM CONFIG COLLECTOR)
002600
002700          INPUT FILE         -   INTRFACE (FROM CONFIG COLLECTOR)
002800
002900          INPUT FILE         -   LINKSOT  (FROM TOPOBLD)
003000
003100          INPUT FILE         -   FINDOUT  (FROM NETVALID/TRAFANLZ)
003200
003300          INPUT FILE         -   DAY2OUT  (FROM DAY2TEST)
003400
003500          OUTPUT FILE        -   AUDITRPT (PRINTED REPORT)
003600
003700          DUMP FILE          -   SYSOUT
003800
003900*****************************************************************
004000*    CHANGE LOG
004100*****************************************************************
004200*09/30/91 JS   NA-0016   ORIGINAL PROGRAM - TOPOLOGY + VALID      JS093091
004300*11/11/91 DAB  NA-0021   ADDED TRAFFIC SECTION                    DB111191
004400*03/09/92 JS   NA-0028   ADDED DAY-2 TOTALS SECTION               JS030992
004500*09/17/92 DAB  NA-0032   6-LINE DETAIL CAP PER CATEGORY ADDED     DB091792
004600*02/03/93 JS   NA-0038   END OF REPORT CONTROL TOTAL ADDED        JS020393
004700*01/06/94 DAB  NA-0049   RAISED FINDING TABLE TO 2000 ROWS        DB010694
004800*12/19/94 JS   NA-0061   ABEND ON TABLE OVERFLOW, NOT TRUNCATE    JS121994
004900*05/02/95 DAB  NA-0067   TRACE PARAGRAPH NAME ON ABEND            DB050295
005000*04/18/96 DAB  NA-0077   PAGE-BREAK LOGIC ADDED, 55 LINE FORM     DB041896
005100*07/12/99 JS   NA-0099   MINOR - TIGHTENED COLUMN 7 COMMENTS      JS071299
005200*11/15/99 DAB  NA-0102   RUN-DATE BACK TO 77-LEVEL, SHOP STANDARD DB111599
005300*                        - ADDED DEVICE OVERFLOW TYPE/FLAGS TRACE DB111599
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT DEVICES
006900     ASSIGN TO UT-S-DEVICES
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS DEVICES-STATUS.
007200
007300     SELECT INTRFACE
007400     ASSIGN TO UT-S-INTRFACE
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS INTRFACE-STATUS.
007700
007800     SELECT LINKSOT
007900     ASSIGN TO UT-S-LINKSOT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS LINKSOT-STATUS.
008200
008300     SELECT FINDOUT
008400     ASSIGN TO UT-S-FINDOUT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS FINDOUT-STATUS.
008700
008800     SELECT DAY2OUT
008900     ASSIGN TO UT-S-DAY2OUT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS DAY2OUT-STATUS.
009200
009300     SELECT AUDITRPT-FILE
009400     ASSIGN TO UT-S-AUDITRPT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS AUDITRPT-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC  PIC X(130).
010700
010800 FD  DEVICES
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 60 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS DEVICE-IN-REC.
011400 COPY DEVICED.
011500
011600 FD  INTRFACE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 120 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS INTRFACE-IN-REC.
012200 COPY INTRFACE.
012300
012400****** BUILT BY TOPOBLD - READ HERE, NEVER WRITTEN BY THIS STEP
012500 FD  LINKSOT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 50 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS LINK-OUT-REC.
013100 COPY LINKREC.
013200
013300****** WRITTEN BY NETVALID, EXTENDED BY TRAFANLZ - READ ONLY HERE
013400 FD  FINDOUT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 100 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS FINDING-OUT-REC.
014000 COPY FINDREC.
014100
014200 FD  DAY2OUT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 70 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS DAY2-OUT-REC.
014800 COPY DAY2REC.
014900
015000 FD  AUDITRPT-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 132 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS RPT-REC.
015600 01  RPT-REC  PIC X(132).
015700
015800 WORKING-STORAGE SECTION.
015900
016000 01  FILE-STATUS-CODES.
016100     05  DEVICES-STATUS          PIC X(02).
016200         88  DEVICES-EOF           VALUE "10".
016300     05  INTRFACE-STATUS         PIC X(02).
016400         88  INTRFACE-EOF          VALUE "10".
016500     05  LINKSOT-STATUS          PIC X(02).
016600         88  LINKSOT-EOF           VALUE "10".
016700     05  FINDOUT-STATUS          PIC X(02).
016800         88  FINDOUT-EOF            VALUE "10".
016900     05  DAY2OUT-STATUS          PIC X(02).
017000         88  DAY2OUT-EOF            VALUE "10".
017100     05  AUDITRPT-STATUS         PIC X(02).
017200         88  AUDITRPT-OK            VALUE "00".
017300
017400*    RUN-DATE FOR THE START-OF-JOB TRACE LINE BELOW
017500 77  WS-DATE-FIELD               PIC 9(06).
017600
017700*    VLAN/MTU VIEW OF THE INTERFACE-LOAD BUFFER - DISPLAYED WHEN
017800*    AN INCOMING INTERFACE CARRIES A VLAN BUT NO MTU AT LOAD TIME
017900 01  INTRFACE-FLAGS-VIEW REDEFINES INTRFACE-IN-REC.
018000     05  FILLER                   PIC X(61).
018100     05  IFV-VLAN-AND-MTU         PIC X(09).
018200     05  FILLER                   PIC X(50).
018300
018400*    TYPE/FLAGS VIEW OF THE DEVICE-LOAD BUFFER - DISPLAYED IN THE
018500*    OVERFLOW TRACE BELOW SO THE OFFENDING RECORD SHOWS ON THE LOG
018600 01  DEVICE-FLAGS-VIEW REDEFINES DEVICE-IN-REC.
018700     05  FILLER                   PIC X(30).
018800     05  DFV-TYPE-AND-FLAGS       PIC X(10).
018900     05  FILLER                   PIC X(20).
019000
019100*    EIGHT VALIDATION CATEGORY NAMES LOADED AS A FLAT LIST OF
019200*    CONSTANTS, THEN VIEWED AS A TABLE FOR THE CONTROL-BREAK SCAN.
019300 01  WS-CATEGORY-CONSTANTS.
019400     05  FILLER                  PIC X(12) VALUE "MISSING-COMP".
019500     05  FILLER                  PIC X(12) VALUE "DUP-IP".
019600     05  FILLER                  PIC X(12) VALUE "VLAN".
019700     05  FILLER                  PIC X(12) VALUE "GATEWAY".
019800     05  FILLER                  PIC X(12) VALUE "ROUTING".
019900     05  FILLER                  PIC X(12) VALUE "MTU".
020000     05  FILLER                  PIC X(12) VALUE "LOOP".
020100     05  FILLER                  PIC X(12) VALUE "AGGREGATION".
020200 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-CONSTANTS.
020300     05  WS-CATEGORY-ENTRY OCCURS 8 TIMES INDEXED BY CAT-IDX.
020400         10  WS-CATEGORY-NAME    PIC X(12).
020500
020600 01  WS-DEVICE-TABLE.
020700     05  DT-ENTRY OCCURS 500 TIMES INDEXED BY DEV-IDX, DEV-IDX2.
020800         10  DT-DEV-ID            PIC X(10).
020900         10  DT-DEV-TYPE          PIC X(08).
021000             88  DT-TYPE-SWITCH      VALUE "SWITCH  ".
021100             88  DT-TYPE-PC          VALUE "PC      ".
021200         10  DT-HAS-BGP           PIC X(01).
021300             88  DT-BGP-YES          VALUE "Y".
021400         10  DT-DEGREE            PIC 9(04) COMP.
021500         10  DT-LAYER             PIC X(12).
021600
021700 01  WS-LINK-TABLE.
021800     05  LK-ENTRY OCCURS 1000 TIMES INDEXED BY LNK-IDX.
021900         10  LK-DEV-A             PIC X(10).
022000         10  LK-DEV-B             PIC X(10).
022100         10  LK-BANDWIDTH         PIC 9(06).
022200
022300 01  WS-FINDING-TABLE.
022400     05  FT-ENTRY OCCURS 2000 TIMES INDEXED BY FND-IDX, FND-IDX2.
022500         10  FT-CATEGORY          PIC X(12).
022600         10  FT-SEVERITY          PIC X(08).
022700         10  FT-MESSAGE           PIC X(80).
022800
022900 01  WS-TABLE-COUNTS.
023000     05  WS-DEVICE-COUNT          PIC 9(04) COMP VALUE 0.
023100     05  WS-INTRFACE-COUNT        PIC 9(04) COMP VALUE 0.
023200     05  WS-LINK-COUNT            PIC 9(04) COMP VALUE 0.
023300     05  WS-FINDING-COUNT         PIC 9(04) COMP VALUE 0.
023400     05  WS-CORE-COUNT            PIC 9(04) COMP VALUE 0.
023500     05  WS-DIST-COUNT            PIC 9(04) COMP VALUE 0.
023600     05  WS-ACCESS-COUNT          PIC 9(04) COMP VALUE 0.
023700     05  WS-ENDPOINT-COUNT        PIC 9(04) COMP VALUE 0.
023800     05  WS-CAT-MATCH-COUNT       PIC 9(04) COMP VALUE 0.
023900     05  WS-CAT-PRINTED-COUNT     PIC 9(04) COMP VALUE 0.
024000     05  WS-BOTTLENECK-COUNT      PIC 9(04) COMP VALUE 0.
024100     05  WS-DAY2-TOTAL            PIC 9(04) COMP VALUE 0.
024200     05  WS-DAY2-PASS             PIC 9(04) COMP VALUE 0.
024300     05  WS-DAY2-FAIL             PIC 9(04) COMP VALUE 0.
024400     05  WS-DAY2-WARN             PIC 9(04) COMP VALUE 0.
024500
024600 01  WS-WORK-FIELDS.
024700     05  WS-LINES                 PIC 9(04) COMP VALUE 0.
024800     05  WS-PAGES                 PIC 9(04) COMP VALUE 1.
024900     05  WS-DV-A-IDX              PIC 9(04) COMP VALUE 0.
025000     05  WS-DV-B-IDX              PIC 9(04) COMP VALUE 0.
025100     05  WS-DEG-A                 PIC 9(04) COMP VALUE 0.
025200     05  WS-DEG-B                 PIC 9(04) COMP VALUE 0.
025300     05  WS-TRAFFIC-EST           PIC S9(07)V9(01) COMP-3 VALUE 0.
025400     05  WS-TRAFFIC-TIMES-100     PIC S9(09)V9(01) COMP-3 VALUE 0.
025500     05  WS-CAPACITY-WRK          PIC S9(07)V9(01) COMP-3 VALUE 0.
025600     05  WS-UTIL-PCT              PIC S9(03)V9(01) COMP-3 VALUE 0.
025700     05  WS-TOTAL-CAPACITY        PIC 9(08) COMP VALUE 0.
025800
025900 01  FLAGS-AND-SWITCHES.
026000     05  MORE-DEVICES-SW          PIC X(01) VALUE "Y".
026100         88  NO-MORE-DEVICES        VALUE "N".
026200     05  MORE-INTRFACE-SW         PIC X(01) VALUE "Y".
026300         88  NO-MORE-INTRFACE       VALUE "N".
026400     05  MORE-LINKSOT-SW          PIC X(01) VALUE "Y".
026500         88  NO-MORE-LINKSOT        VALUE "N".
026600     05  MORE-FINDOUT-SW          PIC X(01) VALUE "Y".
026700         88  NO-MORE-FINDOUT        VALUE "N".
026800     05  MORE-DAY2OUT-SW          PIC X(01) VALUE "Y".
026900         88  NO-MORE-DAY2OUT        VALUE "N".
027000
027100*    PRINT LINE LAYOUTS
027200 01  WS-BLANK-LINE.
027300     05  FILLER                  PIC X(132) VALUE SPACES.
027400
027500 01  WS-TITLE-LINE.
027600     05  FILLER                  PIC X(30)
027700             VALUE "NETWORK CONFIGURATION AUDIT -".
027800     05  FILLER                  PIC X(01) VALUE SPACE.
027900     05  TL-RUN-DATE-O           PIC 9(06).
028000     05  FILLER                  PIC X(95) VALUE SPACES.
028100
028200 01  WS-TOPO-HDR-LINE.
028300     05  FILLER                  PIC X(30)
028400             VALUE "TOPOLOGY SUMMARY".
028500     05  FILLER                  PIC X(102) VALUE SPACES.
028600
028700 01  WS-TOPO-COUNT-LINE.
028800     05  FILLER                  PIC X(10) VALUE "DEVICES: ".
028900     05  TC-DEVICE-CNT-O         PIC ZZZ9.
029000     05  FILLER                  PIC X(10) VALUE "   LINKS:".
029100     05  TC-LINK-CNT-O           PIC ZZZ9.
029200     05  FILLER                  PIC X(99) VALUE SPACES.
029300
029400 01  WS-TOPO-LAYER-LINE.
029500     05  FILLER                  PIC X(06) VALUE "CORE:".
029600     05  TL-CORE-CNT-O           PIC ZZZ9.
029700     05  FILLER                  PIC X(14) VALUE " DISTRIBUTION:".
029800     05  TL-DIST-CNT-O           PIC ZZZ9.
029900     05  FILLER                  PIC X(09) VALUE "  ACCESS:".
030000     05  TL-ACCESS-CNT-O         PIC ZZZ9.
030100     05  FILLER                  PIC X(11) VALUE "  ENDPOINT:".
030200     05  TL-ENDPT-CNT-O          PIC ZZZ9.
030300     05  FILLER                  PIC X(77) VALUE SPACES.
030400
030500 01  WS-VALID-HDR-LINE.
030600     05  VH-CATEGORY-O           PIC X(12).
030700     05  FILLER                  PIC X(02) VALUE ": ".
030800     05  VH-TEXT-O               PIC X(20).
030900     05  FILLER                  PIC X(98) VALUE SPACES.
031000
031100 01  WS-VALID-DETAIL-LINE.
031200     05  FILLER                  PIC X(02) VALUE SPACES.
031300     05  VD-SEVERITY-O           PIC X(08).
031400     05  FILLER                  PIC X(01) VALUE SPACE.
031500     05  VD-MESSAGE-O            PIC X(80).
031600     05  FILLER                  PIC X(41) VALUE SPACES.
031700
031800 01  WS-VALID-MORE-LINE.
031900     05  FILLER                  PIC X(06) VALUE "  ... ".
032000     05  VM-MORE-CNT-O           PIC ZZZ9.
032100     05  FILLER                  PIC X(06) VALUE " MORE".
032200     05  FILLER                  PIC X(113) VALUE SPACES.
032300
032400 01  WS-TRAFFIC-HDR-LINE.
032500     05  FILLER                  PIC X(40)
032600             VALUE "TRAFFIC ANALYSIS - DEV-A   DEV-B   CAP".
032700     05  FILLER                  PIC X(92) VALUE SPACES.
032800
032900 01  WS-TRAFFIC-DETAIL-LINE.
033000     05  FILLER                  PIC X(02) VALUE SPACES.
033100     05  TD-DEV-A-O              PIC X(10).
033200     05  FILLER                  PIC X(02) VALUE SPACES.
033300     05  TD-DEV-B-O              PIC X(10).
033400     05  FILLER                  PIC X(02) VALUE SPACES.
033500     05  TD-CAPACITY-O           PIC ZZZZZ9.
033600     05  FILLER                  PIC X(02) VALUE SPACES.
033700     05  TD-TRAFFIC-O            PIC ZZZZZ9.9.
033800     05  FILLER                  PIC X(02) VALUE SPACES.
033900     05  TD-UTIL-O               PIC ZZZ9.9.
034000     05  FILLER                  PIC X(01) VALUE "%".
034100     05  FILLER                  PIC X(02) VALUE SPACES.
034200     05  TD-FLAG-O               PIC X(05).
034300     05  FILLER                  PIC X(79) VALUE SPACES.
034400
034500 01  WS-TRAFFIC-TOTAL-LINE.
034600     05  FILLER                  PIC X(07) VALUE "LINKS:".
034700     05  TT-LINK-CNT-O           PIC ZZZ9.
034800     05  FILLER                  PIC X(15) VALUE " TOTAL CAP:".
034900     05  TT-TOTAL-CAP-O          PIC ZZZZZZZ9.
035000     05  FILLER                  PIC X(06) VALUE " MBPS ".
035100     05  FILLER                  PIC X(14) VALUE " BOTTLENECKS:".
035200     05  TT-BOTTLE-CNT-O         PIC ZZZ9.
035300     05  FILLER                  PIC X(60) VALUE SPACES.
035400
035500 01  WS-DAY2-TOTAL-LINE.
035600     05  FILLER                  PIC X(17) VALUE "DAY-2  TOTAL:".
035700     05  D2-TOTAL-O              PIC ZZZ9.
035800     05  FILLER                  PIC X(09) VALUE "  PASSED:".
035900     05  D2-PASS-O               PIC ZZZ9.
036000     05  FILLER                  PIC X(09) VALUE "  FAILED:".
036100     05  D2-FAIL-O               PIC ZZZ9.
036200     05  FILLER                  PIC X(12) VALUE "  WARNINGS:".
036300     05  D2-WARN-O               PIC ZZZ9.
036400     05  FILLER                  PIC X(63) VALUE SPACES.
036500
036600 01  WS-EOF-LINE.
036700     05  FILLER                  PIC X(33)
036800             VALUE "END OF REPORT - TOTAL FINDINGS:".
036900     05  EOF-FINDING-CNT-O       PIC ZZZZ9.
037000     05  FILLER                  PIC X(94) VALUE SPACES.
037100
037200 01  PARA-NAME                   PIC X(30) VALUE SPACES.
037300
037400 COPY ABENDREC.
037500
037600 PROCEDURE DIVISION.
037700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037800     PERFORM 050-LOAD-DEVICE-TABLE THRU 050-EXIT
037900             UNTIL NO-MORE-DEVICES.
038000     PERFORM 060-LOAD-INTRFACE-TABLE THRU 060-EXIT
038100             UNTIL NO-MORE-INTRFACE.
038200     PERFORM 070-LOAD-LINK-TABLE THRU 070-EXIT
038300             UNTIL NO-MORE-LINKSOT.
038400     PERFORM 080-LOAD-FINDING-TABLE THRU 080-EXIT
038500             UNTIL NO-MORE-FINDOUT.
038600     PERFORM 090-COMPUTE-DEGREE-AND-LAYER THRU 090-EXIT.
038700     PERFORM 100-PRINT-TITLE THRU 100-EXIT.
038800     PERFORM 200-PRINT-TOPOLOGY THRU 200-EXIT.
038900     PERFORM 300-PRINT-VALIDATION THRU 300-EXIT.
039000     PERFORM 400-PRINT-TRAFFIC THRU 400-EXIT.
039100     PERFORM 500-PRINT-DAY2-TOTALS THRU 500-EXIT.
039200     PERFORM 600-PRINT-END-OF-REPORT THRU 600-EXIT.
039300     PERFORM 900-CLEANUP THRU 900-EXIT.
039400     MOVE ZERO TO RETURN-CODE.
039500     GOBACK.
039600
039700 000-HOUSEKEEPING.
039800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039900     DISPLAY "******** BEGIN JOB AUDITRPT ********".
040000     ACCEPT WS-DATE-FIELD FROM DATE.
040100     DISPLAY "** RUN DATE " WS-DATE-FIELD.
040200     OPEN INPUT DEVICES, INTRFACE, LINKSOT, FINDOUT, DAY2OUT.
040300     OPEN OUTPUT AUDITRPT-FILE.
040400     OPEN OUTPUT SYSOUT.
040500 000-EXIT.
040600     EXIT.
040700
040800 050-LOAD-DEVICE-TABLE.
040900     MOVE "050-LOAD-DEVICE-TABLE" TO PARA-NAME.
041000     READ DEVICES INTO DEVICE-IN-REC
041100         AT END
041200         MOVE "N" TO MORE-DEVICES-SW
041300         GO TO 050-EXIT
041400     END-READ.
041500
041600     IF WS-DEVICE-COUNT = 500
041700         DISPLAY "** OVERFLOW DEV TYPE/FLAGS " DFV-TYPE-AND-FLAGS
041800         MOVE "** DEVICE TABLE OVERFLOW - RAISE DT-ENTRY OCCURS"
041900                                         TO ABEND-REASON
042000         GO TO 1000-ABEND-RTN.
042100
042200     ADD 1 TO WS-DEVICE-COUNT.
042300     SET DEV-IDX TO WS-DEVICE-COUNT.
042400     MOVE DEV-ID          TO DT-DEV-ID (DEV-IDX).
042500     MOVE DEV-TYPE        TO DT-DEV-TYPE (DEV-IDX).
042600     IF DEV-TYPE = SPACES
042700         MOVE "ROUTER  " TO DT-DEV-TYPE (DEV-IDX).
042800     MOVE DEV-HAS-BGP     TO DT-HAS-BGP (DEV-IDX).
042900     MOVE 0               TO DT-DEGREE (DEV-IDX).
043000     MOVE SPACES          TO DT-LAYER (DEV-IDX).
043100 050-EXIT.
043200     EXIT.
043300
043400 060-LOAD-INTRFACE-TABLE.
043500     MOVE "060-LOAD-INTRFACE-TABLE" TO PARA-NAME.
043600     READ INTRFACE INTO INTRFACE-IN-REC
043700         AT END
043800         MOVE "N" TO MORE-INTRFACE-SW
043900         GO TO 060-EXIT
044000     END-READ.
044100     IF IF-VLAN-ID NOT = 0 AND IF-MTU = 0
044200         DISPLAY "** VLAN/NO-MTU AT LOAD " IFV-VLAN-AND-MTU.
044300     ADD 1 TO WS-INTRFACE-COUNT.
044400 060-EXIT.
044500     EXIT.
044600
044700 070-LOAD-LINK-TABLE.
044800     MOVE "070-LOAD-LINK-TABLE" TO PARA-NAME.
044900     READ LINKSOT INTO LINK-OUT-REC
045000         AT END
045100         MOVE "N" TO MORE-LINKSOT-SW
045200         GO TO 070-EXIT
045300     END-READ.
045400
045500     IF WS-LINK-COUNT = 1000
045600         MOVE "** LINK TABLE OVERFLOW - RAISE LK-ENTRY OCCURS"
045700                                         TO ABEND-REASON
045800         GO TO 1000-ABEND-RTN.
045900
046000     ADD 1 TO WS-LINK-COUNT.
046100     SET LNK-IDX TO WS-LINK-COUNT.
046200     MOVE LR-DEV-A            TO LK-DEV-A (LNK-IDX).
046300     MOVE LR-DEV-B            TO LK-DEV-B (LNK-IDX).
046400     MOVE LR-BANDWIDTH-MBPS   TO LK-BANDWIDTH (LNK-IDX).
046500 070-EXIT.
046600     EXIT.
046700
046800 080-LOAD-FINDING-TABLE.
046900     MOVE "080-LOAD-FINDING-TABLE" TO PARA-NAME.
047000     READ FINDOUT INTO FINDING-OUT-REC
047100         AT END
047200         MOVE "N" TO MORE-FINDOUT-SW
047300         GO TO 080-EXIT
047400     END-READ.
047500
047600     IF WS-FINDING-COUNT = 2000
047700         MOVE "** FINDING TABLE OVERFLOW - RAISE FT-ENTRY OCCURS"
047800                                         TO ABEND-REASON
047900         GO TO 1000-ABEND-RTN.
048000
048100     ADD 1 TO WS-FINDING-COUNT.
048200     SET FND-IDX TO WS-FINDING-COUNT.
048300     MOVE FR-CATEGORY         TO FT-CATEGORY (FND-IDX).
048400     MOVE FR-SEVERITY         TO FT-SEVERITY (FND-IDX).
048500     MOVE FR-MESSAGE          TO FT-MESSAGE (FND-IDX).
048600 080-EXIT.
048700     EXIT.
048800
048900*    DEGREE AND HIERARCHY LAYER PER DEVICE - SAME PRECEDENCE AS
049000*    TOPOBLD USED WHEN IT ORIGINALLY ASSIGNED LAYERS.
049100 090-COMPUTE-DEGREE-AND-LAYER.
049200     MOVE "090-COMPUTE-DEGREE-AND-LAYER" TO PARA-NAME.
049300     IF WS-DEVICE-COUNT = 0
049400         GO TO 090-EXIT.
049500
049600     PERFORM 092-COMPUTE-ONE-DEVICE THRU 092-EXIT
049700             VARYING DEV-IDX FROM 1 BY 1
049800             UNTIL DEV-IDX > WS-DEVICE-COUNT.
049900 090-EXIT.
050000     EXIT.
050100
050200 092-COMPUTE-ONE-DEVICE.
050300     MOVE 0 TO DT-DEGREE (DEV-IDX).
050400     IF WS-LINK-COUNT > 0
050500         PERFORM 094-COUNT-ONE-LINK THRU 094-EXIT
050600                 VARYING LNK-IDX FROM 1 BY 1
050700                 UNTIL LNK-IDX > WS-LINK-COUNT.
050800
050900     IF DT-BGP-YES (DEV-IDX) OR DT-DEGREE (DEV-IDX) >= 4
051000         MOVE "CORE        " TO DT-LAYER (DEV-IDX)
051100         ADD 1 TO WS-CORE-COUNT
051200     ELSE
051300         IF DT-TYPE-SWITCH (DEV-IDX)
051400             MOVE "ACCESS      " TO DT-LAYER (DEV-IDX)
051500             ADD 1 TO WS-ACCESS-COUNT
051600         ELSE
051700             IF DT-TYPE-PC (DEV-IDX)
051800                 MOVE "ENDPOINT    " TO DT-LAYER (DEV-IDX)
051900                 ADD 1 TO WS-ENDPOINT-COUNT
052000             ELSE
052100                 MOVE "DISTRIBUTION" TO DT-LAYER (DEV-IDX)
052200                 ADD 1 TO WS-DIST-COUNT.
052300 092-EXIT.
052400     EXIT.
052500
052600 094-COUNT-ONE-LINK.
052700     IF LK-DEV-A (LNK-IDX) = DT-DEV-ID (DEV-IDX)
052800      OR LK-DEV-B (LNK-IDX) = DT-DEV-ID (DEV-IDX)
052900         ADD 1 TO DT-DEGREE (DEV-IDX).
053000 094-EXIT.
053100     EXIT.
053200
053300 100-PRINT-TITLE.
053400     MOVE "100-PRINT-TITLE" TO PARA-NAME.
053500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
053600     MOVE WS-DATE-FIELD TO TL-RUN-DATE-O.
053700     WRITE RPT-REC FROM WS-TITLE-LINE
053800         AFTER ADVANCING 1.
053900     ADD 1 TO WS-LINES.
054000     WRITE RPT-REC FROM WS-BLANK-LINE
054100         AFTER ADVANCING 1.
054200     ADD 1 TO WS-LINES.
054300 100-EXIT.
054400     EXIT.
054500
054600 200-PRINT-TOPOLOGY.
054700     MOVE "200-PRINT-TOPOLOGY" TO PARA-NAME.
054800     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
054900     WRITE RPT-REC FROM WS-TOPO-HDR-LINE
055000         AFTER ADVANCING 1.
055100     ADD 1 TO WS-LINES.
055200
055300     MOVE WS-DEVICE-COUNT TO TC-DEVICE-CNT-O.
055400     MOVE WS-LINK-COUNT   TO TC-LINK-CNT-O.
055500     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
055600     WRITE RPT-REC FROM WS-TOPO-COUNT-LINE
055700         AFTER ADVANCING 1.
055800     ADD 1 TO WS-LINES.
055900
056000     MOVE WS-CORE-COUNT     TO TL-CORE-CNT-O.
056100     MOVE WS-DIST-COUNT     TO TL-DIST-CNT-O.
056200     MOVE WS-ACCESS-COUNT   TO TL-ACCESS-CNT-O.
056300     MOVE WS-ENDPOINT-COUNT TO TL-ENDPT-CNT-O.
056400     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
056500     WRITE RPT-REC FROM WS-TOPO-LAYER-LINE
056600         AFTER ADVANCING 1.
056700     ADD 1 TO WS-LINES.
056800
056900     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
057000     WRITE RPT-REC FROM WS-BLANK-LINE
057100         AFTER ADVANCING 1.
057200     ADD 1 TO WS-LINES.
057300 200-EXIT.
057400     EXIT.
057500
057600*    ONE CONTROL-BREAK GROUP PER KNOWN VALIDATION CATEGORY, IN
057700*    FIXED RULE ORDER, SCANNING THE FINDING TABLE FOR EACH.
057800 300-PRINT-VALIDATION.
057900     MOVE "300-PRINT-VALIDATION" TO PARA-NAME.
058000     PERFORM 310-PRINT-ONE-CATEGORY THRU 310-EXIT
058100             VARYING CAT-IDX FROM 1 BY 1
058200             UNTIL CAT-IDX > 8.
058300
058400     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
058500     WRITE RPT-REC FROM WS-BLANK-LINE
058600         AFTER ADVANCING 1.
058700     ADD 1 TO WS-LINES.
058800 300-EXIT.
058900     EXIT.
059000
059100 310-PRINT-ONE-CATEGORY.
059200     MOVE 0 TO WS-CAT-MATCH-COUNT.
059300     MOVE 0 TO WS-CAT-PRINTED-COUNT.
059400     IF WS-FINDING-COUNT = 0
059500         GO TO 315-PRINT-CAT-HEADER.
059600
059700     PERFORM 320-SCAN-ONE-FINDING THRU 320-EXIT
059800             VARYING FND-IDX FROM 1 BY 1
059900             UNTIL FND-IDX > WS-FINDING-COUNT.
060000
060100 315-PRINT-CAT-HEADER.
060200     MOVE WS-CATEGORY-NAME (CAT-IDX) TO VH-CATEGORY-O.
060300     IF WS-CAT-MATCH-COUNT = 0
060400         MOVE "NO ISSUES" TO VH-TEXT-O
060500     ELSE
060600         MOVE "ISSUES FOUND" TO VH-TEXT-O.
060700     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
060800     WRITE RPT-REC FROM WS-VALID-HDR-LINE
060900         AFTER ADVANCING 1.
061000     ADD 1 TO WS-LINES.
061100
061200     IF WS-CAT-MATCH-COUNT > 6
061300         COMPUTE VM-MORE-CNT-O = WS-CAT-MATCH-COUNT - 6
061400         PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT
061500         WRITE RPT-REC FROM WS-VALID-MORE-LINE
061600             AFTER ADVANCING 1
061700         ADD 1 TO WS-LINES.
061800 310-EXIT.
061900     EXIT.
062000
062100 320-SCAN-ONE-FINDING.
062200     IF FT-CATEGORY (FND-IDX) NOT = WS-CATEGORY-NAME (CAT-IDX)
062300         GO TO 320-EXIT.
062400
062500     ADD 1 TO WS-CAT-MATCH-COUNT.
062600     IF WS-CAT-PRINTED-COUNT = 6
062700         GO TO 320-EXIT.
062800
062900     ADD 1 TO WS-CAT-PRINTED-COUNT.
063000     MOVE FT-SEVERITY (FND-IDX) TO VD-SEVERITY-O.
063100     MOVE FT-MESSAGE (FND-IDX) TO VD-MESSAGE-O.
063200     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
063300     WRITE RPT-REC FROM WS-VALID-DETAIL-LINE
063400         AFTER ADVANCING 1.
063500     ADD 1 TO WS-LINES.
063600 320-EXIT.
063700     EXIT.
063800
063900*    TRAFFIC UTILIZATION PER LINK - SAME FORMULAS TRAFANLZ USED TO
064000*    WRITE THE TRAFFIC FINDINGS, REBUILT HERE FOR THE PRINT LINE.
064100 400-PRINT-TRAFFIC.
064200     MOVE "400-PRINT-TRAFFIC" TO PARA-NAME.
064300     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
064400     WRITE RPT-REC FROM WS-TRAFFIC-HDR-LINE
064500         AFTER ADVANCING 1.
064600     ADD 1 TO WS-LINES.
064700
064800     IF WS-LINK-COUNT = 0
064900         GO TO 400-EXIT.
065000
065100     PERFORM 410-PRINT-ONE-LINK THRU 410-EXIT
065200             VARYING LNK-IDX FROM 1 BY 1
065300             UNTIL LNK-IDX > WS-LINK-COUNT.
065400
065500     MOVE WS-LINK-COUNT       TO TT-LINK-CNT-O.
065600     MOVE WS-TOTAL-CAPACITY   TO TT-TOTAL-CAP-O.
065700     MOVE WS-BOTTLENECK-COUNT TO TT-BOTTLE-CNT-O.
065800     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
065900     WRITE RPT-REC FROM WS-TRAFFIC-TOTAL-LINE
066000         AFTER ADVANCING 1.
066100     ADD 1 TO WS-LINES.
066200
066300     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
066400     WRITE RPT-REC FROM WS-BLANK-LINE
066500         AFTER ADVANCING 1.
066600     ADD 1 TO WS-LINES.
066700 400-EXIT.
066800     EXIT.
066900
067000 410-PRINT-ONE-LINK.
067100     PERFORM 420-FIND-DEVICE-A THRU 420-EXIT.
067200     PERFORM 430-FIND-DEVICE-B THRU 430-EXIT.
067300     MOVE 0 TO WS-DEG-A.
067400     MOVE 0 TO WS-DEG-B.
067500     IF WS-DV-A-IDX NOT = 0
067600         MOVE DT-DEGREE (WS-DV-A-IDX) TO WS-DEG-A.
067700     IF WS-DV-B-IDX NOT = 0
067800         MOVE DT-DEGREE (WS-DV-B-IDX) TO WS-DEG-B.
067900
068000     COMPUTE WS-TRAFFIC-EST ROUNDED =
068100             (WS-DEG-A + WS-DEG-B) * 10.0.
068200     ADD LK-BANDWIDTH (LNK-IDX) TO WS-TOTAL-CAPACITY.
068300
068400     IF LK-BANDWIDTH (LNK-IDX) = 0
068500         MOVE 0 TO WS-UTIL-PCT
068600     ELSE
068700         MOVE LK-BANDWIDTH (LNK-IDX) TO WS-CAPACITY-WRK
068800         COMPUTE WS-TRAFFIC-TIMES-100 ROUNDED =
068900                 WS-TRAFFIC-EST * 100
069000         COMPUTE WS-UTIL-PCT ROUNDED =
069100                 WS-TRAFFIC-TIMES-100 / WS-CAPACITY-WRK
069200         IF WS-UTIL-PCT > 100.0
069300             MOVE 100.0 TO WS-UTIL-PCT.
069400
069500     MOVE LK-DEV-A (LNK-IDX)       TO TD-DEV-A-O.
069600     MOVE LK-DEV-B (LNK-IDX)       TO TD-DEV-B-O.
069700     MOVE LK-BANDWIDTH (LNK-IDX)   TO TD-CAPACITY-O.
069800     MOVE WS-TRAFFIC-EST           TO TD-TRAFFIC-O.
069900     MOVE WS-UTIL-PCT              TO TD-UTIL-O.
070000     IF WS-UTIL-PCT > 80.0
070100         MOVE "*HOT*" TO TD-FLAG-O
070200         ADD 1 TO WS-BOTTLENECK-COUNT
070300     ELSE
070400         MOVE SPACES TO TD-FLAG-O.
070500
070600     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
070700     WRITE RPT-REC FROM WS-TRAFFIC-DETAIL-LINE
070800         AFTER ADVANCING 1.
070900     ADD 1 TO WS-LINES.
071000 410-EXIT.
071100     EXIT.
071200
071300 420-FIND-DEVICE-A.
071400     MOVE 0 TO WS-DV-A-IDX.
071500     PERFORM 422-TEST-DEVICE-A THRU 422-EXIT
071600             VARYING DEV-IDX FROM 1 BY 1
071700             UNTIL DEV-IDX > WS-DEVICE-COUNT
071800             OR WS-DV-A-IDX NOT = 0.
071900 420-EXIT.
072000     EXIT.
072100
072200 422-TEST-DEVICE-A.
072300     IF DT-DEV-ID (DEV-IDX) = LK-DEV-A (LNK-IDX)
072400         SET WS-DV-A-IDX TO DEV-IDX.
072500 422-EXIT.
072600     EXIT.
072700
072800 430-FIND-DEVICE-B.
072900     MOVE 0 TO WS-DV-B-IDX.
073000     PERFORM 432-TEST-DEVICE-B THRU 432-EXIT
073100             VARYING DEV-IDX FROM 1 BY 1
073200             UNTIL DEV-IDX > WS-DEVICE-COUNT
073300             OR WS-DV-B-IDX NOT = 0.
073400 430-EXIT.
073500     EXIT.
073600
073700 432-TEST-DEVICE-B.
073800     IF DT-DEV-ID (DEV-IDX) = LK-DEV-B (LNK-IDX)
073900         SET WS-DV-B-IDX TO DEV-IDX.
074000 432-EXIT.
074100     EXIT.
074200
074300 500-PRINT-DAY2-TOTALS.
074400     MOVE "500-PRINT-DAY2-TOTALS" TO PARA-NAME.
074500     PERFORM 510-READ-ONE-DAY2 THRU 510-EXIT
074600             UNTIL NO-MORE-DAY2OUT.
074700
074800     MOVE WS-DAY2-TOTAL TO D2-TOTAL-O.
074900     MOVE WS-DAY2-PASS  TO D2-PASS-O.
075000     MOVE WS-DAY2-FAIL  TO D2-FAIL-O.
075100     MOVE WS-DAY2-WARN  TO D2-WARN-O.
075200     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
075300     WRITE RPT-REC FROM WS-DAY2-TOTAL-LINE
075400         AFTER ADVANCING 1.
075500     ADD 1 TO WS-LINES.
075600 500-EXIT.
075700     EXIT.
075800
075900 510-READ-ONE-DAY2.
076000     READ DAY2OUT INTO DAY2-OUT-REC
076100         AT END
076200         MOVE "N" TO MORE-DAY2OUT-SW
076300         GO TO 510-EXIT
076400     END-READ.
076500
076600     ADD 1 TO WS-DAY2-TOTAL.
076700     IF D2-RESULT-PASS
076800         ADD 1 TO WS-DAY2-PASS
076900     ELSE
077000         IF D2-RESULT-WARN
077100             ADD 1 TO WS-DAY2-WARN
077200         ELSE
077300             ADD 1 TO WS-DAY2-FAIL.
077400 510-EXIT.
077500     EXIT.
077600
077700 600-PRINT-END-OF-REPORT.
077800     MOVE "600-PRINT-END-OF-REPORT" TO PARA-NAME.
077900     MOVE WS-FINDING-COUNT TO EOF-FINDING-CNT-O.
078000     PERFORM 720-CHECK-PAGE-BREAK THRU 720-EXIT.
078100     WRITE RPT-REC FROM WS-EOF-LINE
078200         AFTER ADVANCING 1.
078300     ADD 1 TO WS-LINES.
078400 600-EXIT.
078500     EXIT.
078600
078700 700-WRITE-PAGE-HDR.
078800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
078900     WRITE RPT-REC FROM WS-BLANK-LINE
079000         AFTER ADVANCING NEXT-PAGE.
079100     ADD 1 TO WS-PAGES.
079200     MOVE 0 TO WS-LINES.
079300 700-EXIT.
079400     EXIT.
079500
079600 720-CHECK-PAGE-BREAK.
079700     IF WS-LINES > 55
079800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
079900 720-EXIT.
080000     EXIT.
080100
080200 800-CLOSE-FILES.
080300     MOVE "800-CLOSE-FILES" TO PARA-NAME.
080400     CLOSE DEVICES, INTRFACE, LINKSOT, FINDOUT, DAY2OUT,
080500           AUDITRPT-FILE, SYSOUT.
080600 800-EXIT.
080700     EXIT.
080800
080900 900-CLEANUP.
081000     MOVE "900-CLEANUP" TO PARA-NAME.
081100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
081200     DISPLAY "** DEVICES READ      **" WS-DEVICE-COUNT.
081300     DISPLAY "** LINKS READ        **" WS-LINK-COUNT.
081400     DISPLAY "** FINDINGS READ     **" WS-FINDING-COUNT.
081500     DISPLAY "** REPORT PAGES      **" WS-PAGES.
081600     DISPLAY "******** NORMAL END OF JOB AUDITRPT ********".
081700 900-EXIT.
081800     EXIT.
081900
082000 1000-ABEND-RTN.
082100     WRITE SYSOUT-REC FROM ABEND-REC.
082200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
082300     DISPLAY "*** ABNORMAL END OF JOB AUDITRPT ***" UPON CONSOLE.
082400     DISPLAY "*** PARA: " PARA-NAME UPON CONSOLE.
082500     DIVIDE ZERO-VAL INTO ONE-VAL.
