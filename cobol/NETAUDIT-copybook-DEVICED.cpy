000100*****************************************************************
000200*  DEVICED  --  NETWORK DEVICE RECORD LAYOUT
000300*  ONE OCCURRENCE PER DEVICE IN THE NIGHTLY CONFIG-PULL FEED.
000400*  60-BYTE FIXED RECORD, LINE SEQUENTIAL, ONE REC PER DEVICE.
000500*  SHARED BY TOPOBLD, NETVALID, TRAFANLZ, DAY2TEST AND AUDITRPT -
000600*  EVERY STEP THAT OPENS DEVICES READS IT WITH THIS LAYOUT.
000700*****************************************************************
000800 01  DEVICE-IN-REC.
000900     05  DEV-ID                  PIC X(10).
001000     05  DEV-HOSTNAME            PIC X(20).
001100     05  DEV-TYPE                PIC X(08).
001200         88  DEV-TYPE-ROUTER       VALUE "ROUTER  ".
001300         88  DEV-TYPE-SWITCH       VALUE "SWITCH  ".
001400         88  DEV-TYPE-PC           VALUE "PC      ".
001500         88  DEV-TYPE-VALID        VALUES "ROUTER  ",
001600                                           "SWITCH  ",
001700                                           "PC      ".
001800     05  DEV-HAS-BGP             PIC X(01).
001900         88  DEV-BGP-PRESENT       VALUE "Y".
002000         88  DEV-BGP-ABSENT        VALUE "N".
002100     05  DEV-HAS-OSPF            PIC X(01).
002200         88  DEV-OSPF-PRESENT      VALUE "Y".
002300         88  DEV-OSPF-ABSENT       VALUE "N".
002400     05  FILLER                  PIC X(20).
