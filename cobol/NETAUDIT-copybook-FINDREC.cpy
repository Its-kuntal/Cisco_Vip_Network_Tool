000100*****************************************************************
000200*  FINDREC  --  AUDIT FINDING RECORD LAYOUT
000300*  ONE OCCURRENCE PER VALIDATOR OR TRAFFIC-ANALYZER FINDING.
000400*  100-BYTE FIXED RECORD, LINE SEQUENTIAL.  WRITTEN BY NETVALID
000500*  (CREATES FINDINGS-OUT) AND TRAFANLZ (EXTENDS IT); READ BACK BY
000600*  AUDITRPT TO BUILD THE VALIDATION AND TRAFFIC REPORT SECTIONS.
000700*****************************************************************
000800 01  FINDING-OUT-REC.
000900     05  FR-CATEGORY              PIC X(12).
001000     05  FR-SEVERITY              PIC X(08).
001100         88  FR-SEV-INFO            VALUE "INFO    ".
001200         88  FR-SEV-WARNING         VALUE "WARNING ".
001300         88  FR-SEV-CRITICAL        VALUE "CRITICAL".
001400     05  FR-MESSAGE                PIC X(80).
