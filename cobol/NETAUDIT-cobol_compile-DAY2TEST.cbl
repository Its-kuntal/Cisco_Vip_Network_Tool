000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DAY2TEST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. NETWORK OPERATIONS - COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/05/91.
000600 DATE-COMPILED. 08/05/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM RUNS DAY-2 OPERATIONAL READINESS CHECKS
001200*          AGAINST THE DERIVED TOPOLOGY - PER-DEVICE BEST PRACTICE
001300*          TESTS, A FIRST-TO-LAST-DEVICE REACHABILITY TEST, AND A
001400*          PER-LINK MTU TEST - AND WRITES ONE PASS/FAIL/WARN
001500*          RESULT RECORD PER TEST TO DAY2OUT.
001600*
001700*          IT RE-READS DEVICES, INTRFACE AND THE LINKSOT FILE
001800*          BUILT BY TOPOBLD.  IT DOES NOT TOUCH FINDOUT.
001900*
002000*****************************************************************
002100
002200          INPUT FILE         -   DEVICES  (FROM CONFIG COLLECTOR)
002300
002400          INPUT FILE         -   INTRFACE (FROM CONFIG COLLECTOR)
002500
002600          INPUT FILE         -   LINKSOT  (FROM TOPOBLD)
002700
002800          OUTPUT FILE        -   DAY2OUT  (DAY2-OUT)
002900
003000          DUMP FILE          -   SYSOUT
003100
003200*****************************************************************
003300*    CHANGE LOG
003400*****************************************************************
003500*08/05/91 JS   NA-0015   ORIGINAL PROGRAM - BEST PRACTICE TESTS   JS080591
003600*11/11/91 DAB  NA-0020   ADDED REACHABILITY TEST                  DB111191
003700*03/09/92 JS   NA-0027   ADDED PER-LINK MTU TEST                  JS030992
003800*09/17/92 DAB  NA-0031   REACHABILITY NOW TRUE BFS, NOT ONE HOP   DB091792
003900*02/03/93 JS   NA-0037   CONTROL TOTALS ADDED TO EOJ DISPLAY      JS020393
004000*01/06/94 DAB  NA-0048   RAISED INTERFACE TABLE TO 2000 ROWS      DB010694
004100*12/19/94 JS   NA-0060   ABEND ON TABLE OVERFLOW, NOT TRUNCATE    JS121994
004200*05/02/95 DAB  NA-0066   TRACE PARAGRAPH NAME ON ABEND            DB050295
004300*04/18/96 DAB  NA-0076   EMPTY-DEVICE-TABLE CASE HANDLED          DB041896
004400*07/12/99 JS   NA-0098   MINOR - TIGHTENED COLUMN 7 COMMENTS      JS071299
004500*11/15/99 DAB  NA-0101   SWITCHES/DATE BACK TO 77-LEVEL, SHOP     DB111599
004600*                        STANDARD - ADDED DEVICE OVERFLOW TRACE   DB111599
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT DEVICES
005900     ASSIGN TO UT-S-DEVICES
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS DEVICES-STATUS.
006200
006300     SELECT INTRFACE
006400     ASSIGN TO UT-S-INTRFACE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS INTRFACE-STATUS.
006700
006800     SELECT LINKSOT
006900     ASSIGN TO UT-S-LINKSOT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS LINKSOT-STATUS.
007200
007300     SELECT DAY2OUT
007400     ASSIGN TO UT-S-DAY2OUT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS DAY2OUT-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800 FD  DEVICES
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 60 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS DEVICE-IN-REC.
009400 COPY DEVICED.
009500
009600 FD  INTRFACE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 120 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS INTRFACE-IN-REC.
010200 COPY INTRFACE.
010300
010400****** BUILT BY TOPOBLD - READ HERE, NEVER WRITTEN BY THIS STEP
010500 FD  LINKSOT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 50 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS LINK-OUT-REC.
011100 COPY LINKREC.
011200
011300 FD  DAY2OUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 70 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS DAY2-OUT-REC.
011900 COPY DAY2REC.
012000
012100 WORKING-STORAGE SECTION.
012200
012300 01  FILE-STATUS-CODES.
012400     05  DEVICES-STATUS          PIC X(02).
012500         88  DEVICES-EOF           VALUE "10".
012600     05  INTRFACE-STATUS         PIC X(02).
012700         88  INTRFACE-EOF          VALUE "10".
012800     05  LINKSOT-STATUS          PIC X(02).
012900         88  LINKSOT-EOF           VALUE "10".
013000     05  DAY2OUT-STATUS          PIC X(02).
013100         88  DAY2OUT-OK             VALUE "00".
013200
013300*    RUN-DATE FOR THE START-OF-JOB TRACE LINE BELOW
013400 77  WS-DATE-FIELD               PIC 9(06).
013500
013600*    TEST-NAME SCRATCH AREA - ONE STRING BUILDS IT PER TEST BELOW
013700 01  WS-TEST-NAME-AREA.
013800     05  WS-TEST-NAME             PIC X(30).
013900
014000*    VLAN/MTU VIEW OF THE INTERFACE-LOAD BUFFER - DISPLAYED WHEN
014100*    AN INCOMING INTERFACE CARRIES A VLAN BUT NO MTU AT LOAD TIME
014200 01  INTRFACE-FLAGS-VIEW REDEFINES INTRFACE-IN-REC.
014300     05  FILLER                   PIC X(61).
014400     05  IFV-VLAN-AND-MTU         PIC X(09).
014500     05  FILLER                   PIC X(50).
014600
014700*    NAME/RESULT VIEW OF THE OUTGOING DAY-2 RESULT RECORD -
014800*    DISPLAYED IN THE TRACE BELOW FOR ANY TEST NOT PASSED
014900 01  DAY2-TRACE-VIEW REDEFINES DAY2-OUT-REC.
015000     05  DTV-NAME-AND-RESULT      PIC X(34).
015100     05  FILLER                   PIC X(36).
015200
015300*    TYPE/FLAGS VIEW OF THE DEVICE-LOAD BUFFER - DISPLAYED IN THE
015400*    OVERFLOW TRACE BELOW SO THE OFFENDING RECORD SHOWS ON THE LOG
015500 01  DEVICE-FLAGS-VIEW REDEFINES DEVICE-IN-REC.
015600     05  FILLER                   PIC X(30).
015700     05  DFV-TYPE-AND-FLAGS       PIC X(10).
015800     05  FILLER                   PIC X(20).
015900
016000 01  WS-DEVICE-TABLE.
016100     05  DT-ENTRY OCCURS 500 TIMES INDEXED BY DEV-IDX, DEV-IDX2.
016200         10  DT-DEV-ID            PIC X(10).
016300         10  DT-HOSTNAME          PIC X(20).
016400         10  DT-HAS-IF-SW         PIC X(01) VALUE "N".
016500         10  DT-MAX-MTU           PIC 9(05) COMP.
016600         10  DT-REACH-SW          PIC X(01) VALUE "N".
016700             88  DT-REACHED          VALUE "Y".
016800
016900 01  WS-INTRFACE-TABLE.
017000     05  IT-ENTRY OCCURS 2000 TIMES INDEXED BY IF-IDX.
017100         10  IT-DEV-ID            PIC X(10).
017200         10  IT-MTU               PIC 9(05).
017300
017400 01  WS-LINK-TABLE.
017500     05  LK-ENTRY OCCURS 1000 TIMES INDEXED BY LNK-IDX.
017600         10  LK-DEV-A             PIC X(10).
017700         10  LK-DEV-B             PIC X(10).
017800         10  LK-LINK-TYPE         PIC X(06).
017900         10  LK-SUBNET-ID         PIC X(18).
018000         10  LK-BANDWIDTH         PIC 9(06).
018100
018200*    BFS WORK QUEUE - HOLDS DEVICE TABLE SUBSCRIPTS WAITING TO
018300*    HAVE THEIR NEIGHBORS VISITED, FRONT-TO-BACK
018400 01  WS-BFS-QUEUE.
018500     05  WS-BFS-ENTRY OCCURS 500 TIMES INDEXED BY BFS-IDX.
018600         10  WS-BFS-DEVIDX        PIC 9(04) COMP.
018700
018800 01  WS-TABLE-COUNTS.
018900     05  WS-DEVICE-COUNT          PIC 9(04) COMP VALUE 0.
019000     05  WS-INTRFACE-COUNT        PIC 9(04) COMP VALUE 0.
019100     05  WS-LINK-COUNT            PIC 9(04) COMP VALUE 0.
019200     05  WS-TEST-COUNT            PIC 9(04) COMP VALUE 0.
019300     05  WS-PASS-COUNT            PIC 9(04) COMP VALUE 0.
019400     05  WS-FAIL-COUNT            PIC 9(04) COMP VALUE 0.
019500     05  WS-WARN-COUNT            PIC 9(04) COMP VALUE 0.
019600     05  WS-BFS-QUEUE-COUNT       PIC 9(04) COMP VALUE 0.
019700     05  WS-BFS-HEAD              PIC 9(04) COMP VALUE 0.
019800
019900 01  WS-WORK-FIELDS.
020000     05  WS-DV-A-IDX              PIC 9(04) COMP VALUE 0.
020100     05  WS-DV-B-IDX              PIC 9(04) COMP VALUE 0.
020200     05  WS-FIRST-DEV-IDX         PIC 9(04) COMP VALUE 0.
020300     05  WS-LAST-DEV-IDX          PIC 9(04) COMP VALUE 0.
020400     05  WS-CURRENT-DEV-IDX       PIC 9(04) COMP VALUE 0.
020500     05  WS-EDIT-MTU-A            PIC 9(05).
020600     05  WS-EDIT-MTU-B            PIC 9(05).
020700
020800 77  MORE-DEVICES-SW             PIC X(01) VALUE "Y".
020900     88  NO-MORE-DEVICES           VALUE "N".
021000
021100 77  MORE-INTRFACE-SW            PIC X(01) VALUE "Y".
021200     88  NO-MORE-INTRFACE          VALUE "N".
021300
021400 77  MORE-LINKSOT-SW             PIC X(01) VALUE "Y".
021500     88  NO-MORE-LINKSOT           VALUE "N".
021600
021700 01  PARA-NAME                   PIC X(30) VALUE SPACES.
021800
021900 COPY ABENDREC.
022000
022100 PROCEDURE DIVISION.
022200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022300     PERFORM 050-LOAD-DEVICE-TABLE THRU 050-EXIT
022400             UNTIL NO-MORE-DEVICES.
022500     PERFORM 060-LOAD-INTRFACE-TABLE THRU 060-EXIT
022600             UNTIL NO-MORE-INTRFACE.
022700     PERFORM 070-LOAD-LINK-TABLE THRU 070-EXIT
022800             UNTIL NO-MORE-LINKSOT.
022900     PERFORM 080-MARK-DEVICE-FLAGS THRU 080-EXIT.
023000     PERFORM 300-CHECK-BEST-PRACTICES THRU 300-EXIT.
023100     PERFORM 400-CHECK-REACHABILITY THRU 400-EXIT.
023200     PERFORM 500-CHECK-LINK-MTU THRU 500-EXIT.
023300     PERFORM 900-CLEANUP THRU 900-EXIT.
023400     MOVE ZERO TO RETURN-CODE.
023500     GOBACK.
023600
023700 000-HOUSEKEEPING.
023800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023900     DISPLAY "******** BEGIN JOB DAY2TEST ********".
024000     ACCEPT WS-DATE-FIELD FROM DATE.
024100     DISPLAY "** RUN DATE " WS-DATE-FIELD.
024200     OPEN INPUT DEVICES, INTRFACE, LINKSOT.
024300     OPEN OUTPUT DAY2OUT.
024400     OPEN OUTPUT SYSOUT.
024500 000-EXIT.
024600     EXIT.
024700
024800 050-LOAD-DEVICE-TABLE.
024900     MOVE "050-LOAD-DEVICE-TABLE" TO PARA-NAME.
025000     READ DEVICES INTO DEVICE-IN-REC
025100         AT END
025200         MOVE "N" TO MORE-DEVICES-SW
025300         GO TO 050-EXIT
025400     END-READ.
025500
025600     IF WS-DEVICE-COUNT = 500
025700         DISPLAY "** OVERFLOW DEV TYPE/FLAGS " DFV-TYPE-AND-FLAGS
025800         MOVE "** DEVICE TABLE OVERFLOW - RAISE DT-ENTRY OCCURS"
025900                                         TO ABEND-REASON
026000         GO TO 1000-ABEND-RTN.
026100
026200     ADD 1 TO WS-DEVICE-COUNT.
026300     SET DEV-IDX TO WS-DEVICE-COUNT.
026400     MOVE DEV-ID          TO DT-DEV-ID (DEV-IDX).
026500     MOVE DEV-HOSTNAME    TO DT-HOSTNAME (DEV-IDX).
026600     MOVE "N"             TO DT-HAS-IF-SW (DEV-IDX).
026700     MOVE 0               TO DT-MAX-MTU (DEV-IDX).
026800     MOVE "N"             TO DT-REACH-SW (DEV-IDX).
026900 050-EXIT.
027000     EXIT.
027100
027200 060-LOAD-INTRFACE-TABLE.
027300     MOVE "060-LOAD-INTRFACE-TABLE" TO PARA-NAME.
027400     READ INTRFACE INTO INTRFACE-IN-REC
027500         AT END
027600         MOVE "N" TO MORE-INTRFACE-SW
027700         GO TO 060-EXIT
027800     END-READ.
027900
028000     IF WS-INTRFACE-COUNT = 2000
028100         MOVE "** INTRFACE TABLE OVERFLOW - RAISE IT-ENTRY OCCURS"
028200                                         TO ABEND-REASON
028300         GO TO 1000-ABEND-RTN.
028400
028500     IF IF-VLAN-ID NOT = 0 AND IF-MTU = 0
028600         DISPLAY "** VLAN/NO-MTU AT LOAD " IFV-VLAN-AND-MTU.
028700
028800     ADD 1 TO WS-INTRFACE-COUNT.
028900     SET IF-IDX TO WS-INTRFACE-COUNT.
029000     MOVE IF-DEV-ID       TO IT-DEV-ID (IF-IDX).
029100     MOVE IF-MTU          TO IT-MTU (IF-IDX).
029200 060-EXIT.
029300     EXIT.
029400
029500 070-LOAD-LINK-TABLE.
029600     MOVE "070-LOAD-LINK-TABLE" TO PARA-NAME.
029700     READ LINKSOT INTO LINK-OUT-REC
029800         AT END
029900         MOVE "N" TO MORE-LINKSOT-SW
030000         GO TO 070-EXIT
030100     END-READ.
030200
030300     IF WS-LINK-COUNT = 1000
030400         MOVE "** LINK TABLE OVERFLOW - RAISE LK-ENTRY OCCURS"
030500                                         TO ABEND-REASON
030600         GO TO 1000-ABEND-RTN.
030700
030800     ADD 1 TO WS-LINK-COUNT.
030900     SET LNK-IDX TO WS-LINK-COUNT.
031000     MOVE LR-DEV-A            TO LK-DEV-A (LNK-IDX).
031100     MOVE LR-DEV-B            TO LK-DEV-B (LNK-IDX).
031200     MOVE LR-LINK-TYPE        TO LK-LINK-TYPE (LNK-IDX).
031300     MOVE LR-SUBNET-ID        TO LK-SUBNET-ID (LNK-IDX).
031400     MOVE LR-BANDWIDTH-MBPS   TO LK-BANDWIDTH (LNK-IDX).
031500 070-EXIT.
031600     EXIT.
031700
031800*    HAS-INTERFACE AND MAX-MTU PER DEVICE, NEEDED BY THE BEST
031900*    PRACTICE AND MTU TESTS.  SAME RECOMPUTE-LOCALLY APPROACH AS
032000*    NETVALID AND TRAFANLZ.
032100 080-MARK-DEVICE-FLAGS.
032200     MOVE "080-MARK-DEVICE-FLAGS" TO PARA-NAME.
032300     IF WS-DEVICE-COUNT = 0 OR WS-INTRFACE-COUNT = 0
032400         GO TO 080-EXIT.
032500
032600     PERFORM 082-MARK-ONE-DEVICE THRU 082-EXIT
032700             VARYING DEV-IDX FROM 1 BY 1
032800             UNTIL DEV-IDX > WS-DEVICE-COUNT.
032900 080-EXIT.
033000     EXIT.
033100
033200 082-MARK-ONE-DEVICE.
033300     PERFORM 084-CHECK-ONE-INTRFACE THRU 084-EXIT
033400             VARYING IF-IDX FROM 1 BY 1
033500             UNTIL IF-IDX > WS-INTRFACE-COUNT.
033600 082-EXIT.
033700     EXIT.
033800
033900 084-CHECK-ONE-INTRFACE.
034000     IF IT-DEV-ID (IF-IDX) NOT = DT-DEV-ID (DEV-IDX)
034100         GO TO 084-EXIT.
034200     MOVE "Y" TO DT-HAS-IF-SW (DEV-IDX).
034300     IF IT-MTU (IF-IDX) = 0
034400         GO TO 084-EXIT.
034500     IF IT-MTU (IF-IDX) > DT-MAX-MTU (DEV-IDX)
034600         MOVE IT-MTU (IF-IDX) TO DT-MAX-MTU (DEV-IDX).
034700 084-EXIT.
034800     EXIT.
034900
035000*    BEST PRACTICE TESTS - ONE HOSTNAME TEST AND ONE INTERFACE
035100*    PRESENCE TEST PER DEVICE.
035200 300-CHECK-BEST-PRACTICES.
035300     MOVE "300-CHECK-BEST-PRACTICES" TO PARA-NAME.
035400     IF WS-DEVICE-COUNT = 0
035500         GO TO 300-EXIT.
035600
035700     PERFORM 310-CHECK-ONE-DEVICE THRU 310-EXIT
035800             VARYING DEV-IDX FROM 1 BY 1
035900             UNTIL DEV-IDX > WS-DEVICE-COUNT.
036000 300-EXIT.
036100     EXIT.
036200
036300 310-CHECK-ONE-DEVICE.
036400     STRING DT-DEV-ID (DEV-IDX) DELIMITED BY SPACE
036500             "-HOSTNAME" DELIMITED BY SIZE
036600             INTO WS-TEST-NAME.
036700     MOVE WS-TEST-NAME TO D2-TEST-NAME.
036800     IF DT-HOSTNAME (DEV-IDX) = SPACES
036900         SET D2-RESULT-FAIL TO TRUE
037000         MOVE "MISSING HOSTNAME" TO D2-MESSAGE
037100     ELSE
037200         SET D2-RESULT-PASS TO TRUE
037300         MOVE SPACES TO D2-MESSAGE.
037400     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
037500
037600     STRING DT-DEV-ID (DEV-IDX) DELIMITED BY SPACE
037700             "-INTERFACES" DELIMITED BY SIZE
037800             INTO WS-TEST-NAME.
037900     MOVE WS-TEST-NAME TO D2-TEST-NAME.
038000     IF DT-HAS-IF-SW (DEV-IDX) = "Y"
038100         SET D2-RESULT-PASS TO TRUE
038200         MOVE SPACES TO D2-MESSAGE
038300     ELSE
038400         SET D2-RESULT-FAIL TO TRUE
038500         MOVE "NO INTERFACES CONFIGURED" TO D2-MESSAGE.
038600     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
038700 310-EXIT.
038800     EXIT.
038900
039000*    REACHABILITY - TRUE BREADTH-FIRST SEARCH OVER THE LINK GRAPH
039100*    FROM THE FIRST DEVICE TO THE LAST DEVICE, BOTH IN LOAD ORDER.
039200 400-CHECK-REACHABILITY.
039300     MOVE "400-CHECK-REACHABILITY" TO PARA-NAME.
039400     IF WS-DEVICE-COUNT < 1
039500         MOVE "REACHABILITY-EMPTY" TO D2-TEST-NAME
039600         SET D2-RESULT-FAIL TO TRUE
039700         MOVE "NO DEVICES LOADED" TO D2-MESSAGE
039800         PERFORM 700-WRITE-RESULT THRU 700-EXIT
039900         GO TO 400-EXIT.
040000
040100     IF WS-DEVICE-COUNT < 2
040200         GO TO 400-EXIT.
040300
040400     SET WS-FIRST-DEV-IDX TO 1.
040500     SET WS-LAST-DEV-IDX TO WS-DEVICE-COUNT.
040600
040700     PERFORM 410-RESET-REACH-FLAGS THRU 410-EXIT
040800             VARYING DEV-IDX FROM 1 BY 1
040900             UNTIL DEV-IDX > WS-DEVICE-COUNT.
041000
041100     SET DEV-IDX TO WS-FIRST-DEV-IDX.
041200     MOVE "Y" TO DT-REACH-SW (DEV-IDX).
041300     MOVE 1 TO WS-BFS-QUEUE-COUNT.
041400     MOVE 1 TO WS-BFS-HEAD.
041500     SET BFS-IDX TO 1.
041600     SET WS-BFS-DEVIDX (BFS-IDX) TO WS-FIRST-DEV-IDX.
041700
041800     PERFORM 420-PROCESS-QUEUE-HEAD THRU 420-EXIT
041900             UNTIL WS-BFS-HEAD > WS-BFS-QUEUE-COUNT.
042000
042100     STRING "REACH-" DELIMITED BY SIZE
042200             DT-DEV-ID (WS-FIRST-DEV-IDX) DELIMITED BY SPACE
042300             "-" DELIMITED BY SIZE
042400             DT-DEV-ID (WS-LAST-DEV-IDX) DELIMITED BY SPACE
042500             INTO WS-TEST-NAME.
042600     MOVE WS-TEST-NAME TO D2-TEST-NAME.
042700     IF DT-REACHED (WS-LAST-DEV-IDX)
042800         SET D2-RESULT-PASS TO TRUE
042900         MOVE SPACES TO D2-MESSAGE
043000     ELSE
043100         SET D2-RESULT-FAIL TO TRUE
043200         MOVE "NO PATH IN LINK GRAPH" TO D2-MESSAGE.
043300     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
043400 400-EXIT.
043500     EXIT.
043600
043700 410-RESET-REACH-FLAGS.
043800     MOVE "N" TO DT-REACH-SW (DEV-IDX).
043900 410-EXIT.
044000     EXIT.
044100
044200 420-PROCESS-QUEUE-HEAD.
044300     SET WS-CURRENT-DEV-IDX TO WS-BFS-DEVIDX (WS-BFS-HEAD).
044400     ADD 1 TO WS-BFS-HEAD.
044500     PERFORM 430-SCAN-ONE-LINK THRU 430-EXIT
044600             VARYING LNK-IDX FROM 1 BY 1
044700             UNTIL LNK-IDX > WS-LINK-COUNT.
044800 420-EXIT.
044900     EXIT.
045000
045100 430-SCAN-ONE-LINK.
045200     MOVE 0 TO WS-DV-A-IDX.
045300     MOVE 0 TO WS-DV-B-IDX.
045400     IF LK-DEV-A (LNK-IDX) = DT-DEV-ID (WS-CURRENT-DEV-IDX)
045500         PERFORM 440-FIND-OTHER-END THRU 440-EXIT
045600                 VARYING DEV-IDX2 FROM 1 BY 1
045700                 UNTIL DEV-IDX2 > WS-DEVICE-COUNT
045800                 OR WS-DV-B-IDX NOT = 0
045900         PERFORM 450-ENQUEUE-IF-NEW THRU 450-EXIT
046000         GO TO 430-EXIT.
046100
046200     IF LK-DEV-B (LNK-IDX) = DT-DEV-ID (WS-CURRENT-DEV-IDX)
046300         PERFORM 445-FIND-OTHER-END-B THRU 445-EXIT
046400                 VARYING DEV-IDX2 FROM 1 BY 1
046500                 UNTIL DEV-IDX2 > WS-DEVICE-COUNT
046600                 OR WS-DV-B-IDX NOT = 0
046700         PERFORM 450-ENQUEUE-IF-NEW THRU 450-EXIT.
046800 430-EXIT.
046900     EXIT.
047000
047100 440-FIND-OTHER-END.
047200     IF DT-DEV-ID (DEV-IDX2) = LK-DEV-B (LNK-IDX)
047300         SET WS-DV-B-IDX TO DEV-IDX2.
047400 440-EXIT.
047500     EXIT.
047600
047700 445-FIND-OTHER-END-B.
047800     IF DT-DEV-ID (DEV-IDX2) = LK-DEV-A (LNK-IDX)
047900         SET WS-DV-B-IDX TO DEV-IDX2.
048000 445-EXIT.
048100     EXIT.
048200
048300 450-ENQUEUE-IF-NEW.
048400     IF WS-DV-B-IDX = 0
048500         GO TO 450-EXIT.
048600     IF DT-REACHED (WS-DV-B-IDX)
048700         GO TO 450-EXIT.
048800     IF WS-BFS-QUEUE-COUNT = 500
048900         MOVE "** BFS QUEUE OVERFLOW - RAISE WS-BFS-ENTRY OCCURS"
049000                                         TO ABEND-REASON
049100         GO TO 1000-ABEND-RTN.
049200
049300     MOVE "Y" TO DT-REACH-SW (WS-DV-B-IDX).
049400     ADD 1 TO WS-BFS-QUEUE-COUNT.
049500     SET BFS-IDX TO WS-BFS-QUEUE-COUNT.
049600     SET WS-BFS-DEVIDX (BFS-IDX) TO WS-DV-B-IDX.
049700 450-EXIT.
049800     EXIT.
049900
050000*    PER-LINK MTU TEST - SAME MAX-MTU COMPARISON NETVALID USES FOR
050100*    THE MTU-MISMATCH FINDING, REPORTED HERE AS A PASS/WARN TEST.
050200 500-CHECK-LINK-MTU.
050300     MOVE "500-CHECK-LINK-MTU" TO PARA-NAME.
050400     IF WS-LINK-COUNT = 0
050500         GO TO 500-EXIT.
050600
050700     PERFORM 510-CHECK-ONE-LINK THRU 510-EXIT
050800             VARYING LNK-IDX FROM 1 BY 1
050900             UNTIL LNK-IDX > WS-LINK-COUNT.
051000 500-EXIT.
051100     EXIT.
051200
051300 510-CHECK-ONE-LINK.
051400     PERFORM 520-FIND-DEVICE-A THRU 520-EXIT.
051500     PERFORM 530-FIND-DEVICE-B THRU 530-EXIT.
051600     IF WS-DV-A-IDX = 0 OR WS-DV-B-IDX = 0
051700         GO TO 510-EXIT.
051800
051900     STRING "MTU-" DELIMITED BY SIZE
052000             LK-DEV-A (LNK-IDX) DELIMITED BY SPACE
052100             "-" DELIMITED BY SIZE
052200             LK-DEV-B (LNK-IDX) DELIMITED BY SPACE
052300             INTO WS-TEST-NAME.
052400     MOVE WS-TEST-NAME TO D2-TEST-NAME.
052500
052600     IF DT-MAX-MTU (WS-DV-A-IDX) = 0
052700      OR DT-MAX-MTU (WS-DV-B-IDX) = 0
052800         SET D2-RESULT-PASS TO TRUE
052900         MOVE "MTU OK" TO D2-MESSAGE
053000         PERFORM 700-WRITE-RESULT THRU 700-EXIT
053100         GO TO 510-EXIT.
053200
053300     IF DT-MAX-MTU (WS-DV-A-IDX) NOT = DT-MAX-MTU (WS-DV-B-IDX)
053400         MOVE DT-MAX-MTU (WS-DV-A-IDX) TO WS-EDIT-MTU-A
053500         MOVE DT-MAX-MTU (WS-DV-B-IDX) TO WS-EDIT-MTU-B
053600         SET D2-RESULT-WARN TO TRUE
053700         STRING "MTU MISMATCH " DELIMITED BY SIZE
053800                 WS-EDIT-MTU-A DELIMITED BY SIZE
053900                 " NE " DELIMITED BY SIZE
054000                 WS-EDIT-MTU-B DELIMITED BY SIZE
054100                 INTO D2-MESSAGE
054200     ELSE
054300         SET D2-RESULT-PASS TO TRUE
054400         MOVE "MTU OK" TO D2-MESSAGE.
054500     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
054600 510-EXIT.
054700     EXIT.
054800
054900 520-FIND-DEVICE-A.
055000     MOVE 0 TO WS-DV-A-IDX.
055100     PERFORM 522-TEST-DEVICE-A THRU 522-EXIT
055200             VARYING DEV-IDX FROM 1 BY 1
055300             UNTIL DEV-IDX > WS-DEVICE-COUNT
055400             OR WS-DV-A-IDX NOT = 0.
055500 520-EXIT.
055600     EXIT.
055700
055800 522-TEST-DEVICE-A.
055900     IF DT-DEV-ID (DEV-IDX) = LK-DEV-A (LNK-IDX)
056000         SET WS-DV-A-IDX TO DEV-IDX.
056100 522-EXIT.
056200     EXIT.
056300
056400 530-FIND-DEVICE-B.
056500     MOVE 0 TO WS-DV-B-IDX.
056600     PERFORM 532-TEST-DEVICE-B THRU 532-EXIT
056700             VARYING DEV-IDX FROM 1 BY 1
056800             UNTIL DEV-IDX > WS-DEVICE-COUNT
056900             OR WS-DV-B-IDX NOT = 0.
057000 530-EXIT.
057100     EXIT.
057200
057300 532-TEST-DEVICE-B.
057400     IF DT-DEV-ID (DEV-IDX) = LK-DEV-B (LNK-IDX)
057500         SET WS-DV-B-IDX TO DEV-IDX.
057600 532-EXIT.
057700     EXIT.
057800
057900 700-WRITE-RESULT.
058000     WRITE DAY2-OUT-REC.
058100     ADD 1 TO WS-TEST-COUNT.
058200     IF D2-RESULT-PASS
058300         ADD 1 TO WS-PASS-COUNT
058400     ELSE
058500         IF D2-RESULT-WARN
058600             ADD 1 TO WS-WARN-COUNT
058700         ELSE
058800             ADD 1 TO WS-FAIL-COUNT.
058900     IF NOT D2-RESULT-PASS
059000         DISPLAY "** TEST NOT PASSED " DTV-NAME-AND-RESULT.
059100 700-EXIT.
059200     EXIT.
059300
059400 800-CLOSE-FILES.
059500     MOVE "800-CLOSE-FILES" TO PARA-NAME.
059600     CLOSE DEVICES, INTRFACE, LINKSOT, DAY2OUT, SYSOUT.
059700 800-EXIT.
059800     EXIT.
059900
060000 900-CLEANUP.
060100     MOVE "900-CLEANUP" TO PARA-NAME.
060200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
060300     DISPLAY "** TESTS RUN   **" WS-TEST-COUNT.
060400     DISPLAY "** PASSED      **" WS-PASS-COUNT.
060500     DISPLAY "** FAILED      **" WS-FAIL-COUNT.
060600     DISPLAY "** WARNINGS    **" WS-WARN-COUNT.
060700     DISPLAY "******** NORMAL END OF JOB DAY2TEST ********".
060800 900-EXIT.
060900     EXIT.
061000
061100 1000-ABEND-RTN.
061200     WRITE SYSOUT-REC FROM ABEND-REC.
061300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
061400     DISPLAY "*** ABNORMAL END OF JOB DAY2TEST ***" UPON CONSOLE.
061500     DISPLAY "*** PARA: " PARA-NAME UPON CONSOLE.
061600     DIVIDE ZERO-VAL INTO ONE-VAL.
