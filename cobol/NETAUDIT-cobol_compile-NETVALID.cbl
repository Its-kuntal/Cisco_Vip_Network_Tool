000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NETVALID.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. NETWORK OPERATIONS - COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM EDITS THE DERIVED NETWORK TOPOLOGY AGAINST
001200*          EIGHT RULE FAMILIES - MISSING COMPONENTS, DUPLICATE IP,
001300*          VLAN CONSISTENCY, GATEWAY PRESENCE, ROUTING RECS, MTU
001400*          MISMATCH, NETWORK LOOPS AND AGGREGATION CANDIDATES.
001500*
001600*          IT RE-READS DEVICES, INTRFACE AND THE LINKSOT FILE
001700*          BUILT BY TOPOBLD, AND APPENDS ONE FINDING RECORD PER
001800*          VIOLATION TO FINDOUT FOR AUDITRPT TO PRINT LATER.
001900*
002000*****************************************************************
002100
002200          INPUT FILE         -   DEVICES  (FROM CONFIG COLLECTOR)
002300
002400          INPUT FILE         -   INTRFACE (FROM CONFIG COLLECTOR)
002500
002600          INPUT FILE         -   LINKSOT  (FROM TOPOBLD)
002700
002800          OUTPUT FILE        -   FINDOUT  (FINDINGS-OUT)
002900
003000          DUMP FILE          -   SYSOUT
003100
003200*****************************************************************
003300*    CHANGE LOG
003400*****************************************************************
003500*04/02/91 JS   NA-0005   ORIGINAL PROGRAM - RULES 1,2,5           JS040291
003600*05/14/91 JS   NA-0008   ADDED RULE 3 - VLAN CONSISTENCY          JS051491
003700*07/02/91 DAB  NA-0013   ADDED RULE 4 - GATEWAY PRESENCE          DB070291
003800*11/11/91 DAB  NA-0018   ADDED RULE 6 - MTU MISMATCH              DB111191
003900*03/09/92 JS   NA-0025   ADDED RULE 8 - AGGREGATION CANDIDATE     JS030992
004000*09/17/92 DAB  NA-0029   ADDED RULE 7 - NETWORK LOOP DETECTION    DB091792
004100*02/03/93 JS   NA-0035   FIXED DUP-IP TO SKIP ALREADY-LISTED      JS020393
004200*08/21/93 JS   NA-0040   VLAN LIST NOW SORTED ASCENDING           JS082193
004300*01/06/94 DAB  NA-0046   RAISED INTERFACE TABLE TO 2000 ROWS      DB010694
004400*06/30/94 DAB  NA-0052   LOOP PATH TEXT TRUNCATED TO FR-MSG       DB063094
004500*12/19/94 JS   NA-0058   ABEND ON TABLE OVERFLOW, NOT TRUNCATE    JS121994
004600*05/02/95 DAB  NA-0064   TRACE PARAGRAPH NAME ON ABEND            DB050295
004700*10/30/95 JS   NA-0069   GATEWAY SEARCH NOW CHECKS ALL DEVICES    JS103095
004800*04/18/96 DAB  NA-0074   DISPLAY FINDING COUNT AT NORMAL EOJ      DB041896
004900*11/07/97 JS   NA-0081   OWNER-KEY REDEFINES - RULES 1 AND 2      JS110797
005000*07/12/99 JS   NA-0096   MINOR - TIGHTENED COLUMN 7 COMMENTS      JS071299
005100*11/15/99 DAB  NA-0099   DATE BACK TO 77-LEVEL, SHOP STANDARD -   DB111599
005200*                        ADDED DEVICE OVERFLOW TYPE/FLAGS TRACE   DB111599
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT DEVICES
006500     ASSIGN TO UT-S-DEVICES
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS DEVICES-STATUS.
006800
006900     SELECT INTRFACE
007000     ASSIGN TO UT-S-INTRFACE
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS INTRFACE-STATUS.
007300
007400     SELECT LINKSOT
007500     ASSIGN TO UT-S-LINKSOT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS LINKSOT-STATUS.
007800
007900     SELECT FINDOUT
008000     ASSIGN TO UT-S-FINDOUT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS FINDOUT-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(130).
009300
009400 FD  DEVICES
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 60 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS DEVICE-IN-REC.
010000 COPY DEVICED.
010100
010200 FD  INTRFACE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 120 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS INTRFACE-IN-REC.
010800 COPY INTRFACE.
010900
011000****** BUILT BY TOPOBLD - READ HERE, NEVER WRITTEN BY THIS STEP
011100 FD  LINKSOT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 50 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS LINK-OUT-REC.
011700 COPY LINKREC.
011800
011900****** ONE FINDING PER RULE VIOLATION - TRAFANLZ EXTENDS THIS FILE
012000 FD  FINDOUT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 100 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS FINDING-OUT-REC.
012600 COPY FINDREC.
012700
012800 WORKING-STORAGE SECTION.
012900
013000 01  FILE-STATUS-CODES.
013100     05  DEVICES-STATUS          PIC X(02).
013200         88  DEVICES-EOF           VALUE "10".
013300     05  INTRFACE-STATUS         PIC X(02).
013400         88  INTRFACE-EOF          VALUE "10".
013500     05  LINKSOT-STATUS          PIC X(02).
013600         88  LINKSOT-EOF           VALUE "10".
013700     05  FINDOUT-STATUS          PIC X(02).
013800         88  FINDOUT-OK             VALUE "00".
013900
014000*    RUN-DATE BROKEN OUT FOR THE START-OF-JOB TRACE LINE BELOW
014100 77  WS-DATE-FIELD               PIC 9(06).
014200
014300*    TYPE/FLAGS VIEW OF THE DEVICE-LOAD BUFFER - DISPLAYED IN THE
014400*    OVERFLOW TRACE BELOW SO THE OFFENDING RECORD SHOWS ON THE LOG
014500 01  DEVICE-FLAGS-VIEW REDEFINES DEVICE-IN-REC.
014600     05  FILLER                   PIC X(30).
014700     05  DFV-TYPE-AND-FLAGS       PIC X(10).
014800     05  FILLER                   PIC X(20).
014900
015000*    DEVICE/IFNAME OWNER TOKEN - SCRATCH AREA REBUILT BY WHICHEVER
015100*    RULE NEEDS IT (RULE 1 NEIGHBOR TEST, RULE 2 DUP-IP LIST)
015200 01  WS-OWNER-KEY-AREA.
015300     05  WS-OWNER-KEY             PIC X(27).
015400 01  WS-OWNER-KEY-R REDEFINES WS-OWNER-KEY-AREA.
015500     05  WS-OWNER-DEV             PIC X(10).
015600     05  WS-OWNER-SLASH           PIC X(01).
015700     05  WS-OWNER-IFNAME          PIC X(16).
015800*    VLAN/MTU VIEW OF THE INTERFACE-LOAD BUFFER - DISPLAYED WHEN
015900*    AN INCOMING INTERFACE CARRIES A VLAN BUT NO MTU AT LOAD TIME
016000 01  INTRFACE-FLAGS-VIEW REDEFINES INTRFACE-IN-REC.
016100     05  FILLER                   PIC X(61).
016200     05  IFV-VLAN-AND-MTU         PIC X(09).
016300     05  FILLER                   PIC X(50).
016400
016500 01  WS-DEVICE-TABLE.
016600     05  DT-ENTRY OCCURS 500 TIMES INDEXED BY DEV-IDX, DEV-IDX2.
016700         10  DT-DEV-ID            PIC X(10).
016800         10  DT-HOSTNAME          PIC X(20).
016900         10  DT-DEV-TYPE          PIC X(08).
017000             88  DT-TYPE-ROUTER     VALUE "ROUTER  ".
017100             88  DT-TYPE-SWITCH     VALUE "SWITCH  ".
017200             88  DT-TYPE-PC         VALUE "PC      ".
017300         10  DT-HAS-BGP           PIC X(01).
017400             88  DT-BGP-YES         VALUE "Y".
017500         10  DT-HAS-OSPF          PIC X(01).
017600             88  DT-OSPF-YES        VALUE "Y".
017700         10  DT-DEGREE            PIC 9(04) COMP.
017800         10  DT-MAX-MTU           PIC 9(05) COMP.
017900         10  DT-TREE-PARENT       PIC 9(04) COMP.
018000
018100 01  WS-INTRFACE-TABLE.
018200     05  IT-ENTRY OCCURS 2000 TIMES INDEXED BY IF-IDX, IF-IDX2.
018300         10  IT-DEV-ID            PIC X(10).
018400         10  IT-IF-NAME           PIC X(16).
018500         10  IT-IP-ADDRESS        PIC X(15).
018600         10  IT-PREFIX-LEN        PIC 9(02).
018700         10  IT-SUBNET-ID         PIC X(18).
018800         10  IT-VLAN-ID           PIC 9(04).
018900         10  IT-MTU               PIC 9(05).
019000         10  IT-GATEWAY           PIC X(15).
019100         10  IT-DESC-HINT         PIC X(10).
019200         10  IT-IP-DONE-SW        PIC X(01) VALUE "N".
019300         10  IT-VLAN-DONE-SW      PIC X(01) VALUE "N".
019400
019500 01  WS-LINK-TABLE.
019600     05  LK-ENTRY OCCURS 1000 TIMES INDEXED BY LNK-IDX.
019700         10  LK-DEV-A             PIC X(10).
019800         10  LK-DEV-B             PIC X(10).
019900         10  LK-LINK-TYPE         PIC X(06).
020000         10  LK-SUBNET-ID         PIC X(18).
020100         10  LK-BANDWIDTH         PIC 9(06).
020200
020300 01  WS-VLAN-LIST.
020400     05  WS-VLAN-ENTRY OCCURS 20 TIMES
020500             INDEXED BY VL-IDX, VA-IDX, VB-IDX.
020600         10  WS-VLAN-VALUE        PIC 9(04).
020700
020800 01  WS-PATH-A-TBL.
020900     05  WS-PATH-A OCCURS 50 TIMES INDEXED BY PA-IDX.
021000         10  WS-PATH-A-DEVIDX     PIC 9(04) COMP.
021100
021200 01  WS-PATH-B-TBL.
021300     05  WS-PATH-B OCCURS 50 TIMES INDEXED BY PB-IDX.
021400         10  WS-PATH-B-DEVIDX     PIC 9(04) COMP.
021500
021600 01  WS-TABLE-COUNTS.
021700     05  WS-DEVICE-COUNT          PIC 9(04) COMP VALUE 0.
021800     05  WS-INTRFACE-COUNT        PIC 9(04) COMP VALUE 0.
021900     05  WS-LINK-COUNT            PIC 9(04) COMP VALUE 0.
022000     05  WS-FINDING-COUNT         PIC 9(04) COMP VALUE 0.
022100     05  WS-VLAN-COUNT            PIC 9(04) COMP VALUE 0.
022200     05  WS-PATH-A-COUNT          PIC 9(04) COMP VALUE 0.
022300     05  WS-PATH-B-COUNT          PIC 9(04) COMP VALUE 0.
022400
022500 01  WS-WORK-FIELDS.
022600     05  WS-WALK-IDX              PIC 9(04) COMP VALUE 0.
022700     05  WS-ROOT-A                PIC 9(04) COMP VALUE 0.
022800     05  WS-ROOT-B                PIC 9(04) COMP VALUE 0.
022900     05  WS-DV-A-IDX              PIC 9(04) COMP VALUE 0.
023000     05  WS-DV-B-IDX              PIC 9(04) COMP VALUE 0.
023100     05  WS-LCA-DEVIDX            PIC 9(04) COMP VALUE 0.
023200     05  WS-PA-STOP               PIC 9(04) COMP VALUE 0.
023300     05  WS-PB-STOP               PIC 9(04) COMP VALUE 0.
023400     05  WS-NBR-SWITCH-FOUND      PIC X(01) VALUE "N".
023500         88  WS-NBR-SWITCH-YES      VALUE "Y".
023600     05  WS-GATEWAY-FOUND-SW      PIC X(01) VALUE "N".
023700         88  WS-GATEWAY-FOUND        VALUE "Y".
023800     05  WS-LCA-FOUND-SW          PIC X(01) VALUE "N".
023900         88  WS-LCA-FOUND             VALUE "Y".
024000     05  WS-PATH-A-DONE-SW        PIC X(01) VALUE "N".
024100         88  WS-PATH-A-DONE           VALUE "Y".
024200     05  WS-PATH-B-DONE-SW        PIC X(01) VALUE "N".
024300         88  WS-PATH-B-DONE           VALUE "Y".
024400     05  WS-FIRST-TOKEN-SW        PIC X(01) VALUE "Y".
024500         88  WS-FIRST-TOKEN           VALUE "Y".
024600     05  WS-CYCLE-TEXT            PIC X(80) VALUE SPACES.
024700     05  WS-DUP-LIST-TEXT         PIC X(80) VALUE SPACES.
024800     05  WS-VLAN-LIST-TEXT        PIC X(60) VALUE SPACES.
024900     05  WS-EDIT-DEGREE           PIC 9(04).
025000     05  WS-EDIT-VLAN             PIC 9(04).
025100     05  WS-EDIT-MTU-A            PIC 9(05).
025200     05  WS-EDIT-MTU-B            PIC 9(05).
025300
025400 01  FLAGS-AND-SWITCHES.
025500     05  MORE-DEVICES-SW          PIC X(01) VALUE "Y".
025600         88  NO-MORE-DEVICES        VALUE "N".
025700     05  MORE-INTRFACE-SW         PIC X(01) VALUE "Y".
025800         88  NO-MORE-INTRFACE       VALUE "N".
025900     05  MORE-LINKSOT-SW          PIC X(01) VALUE "Y".
026000         88  NO-MORE-LINKSOT        VALUE "N".
026100
026200 01  PARA-NAME                   PIC X(30) VALUE SPACES.
026300
026400 COPY ABENDREC.
026500
026600 PROCEDURE DIVISION.
026700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026800     PERFORM 050-LOAD-DEVICE-TABLE THRU 050-EXIT
026900             UNTIL NO-MORE-DEVICES.
027000     PERFORM 060-LOAD-INTRFACE-TABLE THRU 060-EXIT
027100             UNTIL NO-MORE-INTRFACE.
027200     PERFORM 070-LOAD-LINK-TABLE THRU 070-EXIT
027300             UNTIL NO-MORE-LINKSOT.
027400     PERFORM 080-COMPUTE-DEGREE-AND-MTU THRU 080-EXIT.
027500     PERFORM 300-CHECK-MISSING-COMPONENTS THRU 300-EXIT.
027600     PERFORM 350-CHECK-DUPLICATE-IPS THRU 350-EXIT.
027700     PERFORM 400-CHECK-VLAN-CONSISTENCY THRU 400-EXIT.
027800     PERFORM 450-CHECK-GATEWAY-PRESENCE THRU 450-EXIT.
027900     PERFORM 500-CHECK-ROUTING-RECS THRU 500-EXIT.
028000     PERFORM 550-CHECK-MTU-MISMATCH THRU 550-EXIT.
028100     PERFORM 600-CHECK-NETWORK-LOOPS THRU 600-EXIT.
028200     PERFORM 650-CHECK-AGGREGATION THRU 650-EXIT.
028300     PERFORM 900-CLEANUP THRU 900-EXIT.
028400     MOVE ZERO TO RETURN-CODE.
028500     GOBACK.
028600
028700 000-HOUSEKEEPING.
028800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028900     DISPLAY "******** BEGIN JOB NETVALID ********".
029000     ACCEPT WS-DATE-FIELD FROM DATE.
029100     DISPLAY "** RUN DATE " WS-DATE-FIELD.
029200     OPEN INPUT DEVICES, INTRFACE, LINKSOT.
029300     OPEN OUTPUT FINDOUT.
029400     OPEN OUTPUT SYSOUT.
029500 000-EXIT.
029600     EXIT.
029700
029800 050-LOAD-DEVICE-TABLE.
029900     MOVE "050-LOAD-DEVICE-TABLE" TO PARA-NAME.
030000     READ DEVICES INTO DEVICE-IN-REC
030100         AT END
030200         MOVE "N" TO MORE-DEVICES-SW
030300         GO TO 050-EXIT
030400     END-READ.
030500
030600     IF WS-DEVICE-COUNT = 500
030700         DISPLAY "** OVERFLOW DEV TYPE/FLAGS " DFV-TYPE-AND-FLAGS
030800         MOVE "** DEVICE TABLE OVERFLOW - RAISE DT-ENTRY OCCURS"
030900                                         TO ABEND-REASON
031000         GO TO 1000-ABEND-RTN.
031100
031200     ADD 1 TO WS-DEVICE-COUNT.
031300     SET DEV-IDX TO WS-DEVICE-COUNT.
031400     MOVE DEV-ID          TO DT-DEV-ID (DEV-IDX).
031500     MOVE DEV-HOSTNAME    TO DT-HOSTNAME (DEV-IDX).
031600     MOVE DEV-TYPE        TO DT-DEV-TYPE (DEV-IDX).
031700     IF DEV-TYPE = SPACES
031800         MOVE "ROUTER  " TO DT-DEV-TYPE (DEV-IDX).
031900     MOVE DEV-HAS-BGP     TO DT-HAS-BGP (DEV-IDX).
032000     MOVE DEV-HAS-OSPF    TO DT-HAS-OSPF (DEV-IDX).
032100     MOVE 0               TO DT-DEGREE (DEV-IDX).
032200     MOVE 0               TO DT-MAX-MTU (DEV-IDX).
032300     MOVE 0               TO DT-TREE-PARENT (DEV-IDX).
032400 050-EXIT.
032500     EXIT.
032600
032700 060-LOAD-INTRFACE-TABLE.
032800     MOVE "060-LOAD-INTRFACE-TABLE" TO PARA-NAME.
032900     READ INTRFACE INTO INTRFACE-IN-REC
033000         AT END
033100         MOVE "N" TO MORE-INTRFACE-SW
033200         GO TO 060-EXIT
033300     END-READ.
033400
033500     IF WS-INTRFACE-COUNT = 2000
033600         MOVE "** INTRFACE TABLE OVERFLOW - RAISE IT-ENTRY OCCURS"
033700                                         TO ABEND-REASON
033800         GO TO 1000-ABEND-RTN.
033900
034000     ADD 1 TO WS-INTRFACE-COUNT.
034100     SET IF-IDX TO WS-INTRFACE-COUNT.
034200     MOVE IF-DEV-ID       TO IT-DEV-ID (IF-IDX).
034300     MOVE IF-NAME         TO IT-IF-NAME (IF-IDX).
034400     MOVE IF-IP-ADDRESS   TO IT-IP-ADDRESS (IF-IDX).
034500     MOVE IF-PREFIX-LEN   TO IT-PREFIX-LEN (IF-IDX).
034600     MOVE IF-SUBNET-ID    TO IT-SUBNET-ID (IF-IDX).
034700     MOVE IF-VLAN-ID      TO IT-VLAN-ID (IF-IDX).
034800     MOVE IF-MTU          TO IT-MTU (IF-IDX).
034900     MOVE IF-GATEWAY      TO IT-GATEWAY (IF-IDX).
035000     MOVE IF-DESC-HINT    TO IT-DESC-HINT (IF-IDX).
035100     MOVE "N"             TO IT-IP-DONE-SW (IF-IDX).
035200     MOVE "N"             TO IT-VLAN-DONE-SW (IF-IDX).
035300     IF IF-VLAN-ID NOT = 0 AND IF-MTU = 0
035400         DISPLAY "** VLAN/NO-MTU AT LOAD " IFV-VLAN-AND-MTU.
035500 060-EXIT.
035600     EXIT.
035700
035800 070-LOAD-LINK-TABLE.
035900     MOVE "070-LOAD-LINK-TABLE" TO PARA-NAME.
036000     READ LINKSOT INTO LINK-OUT-REC
036100         AT END
036200         MOVE "N" TO MORE-LINKSOT-SW
036300         GO TO 070-EXIT
036400     END-READ.
036500
036600     IF WS-LINK-COUNT = 1000
036700         MOVE "** LINK TABLE OVERFLOW - RAISE LK-ENTRY OCCURS"
036800                                         TO ABEND-REASON
036900         GO TO 1000-ABEND-RTN.
037000
037100     ADD 1 TO WS-LINK-COUNT.
037200     SET LNK-IDX TO WS-LINK-COUNT.
037300     MOVE LR-DEV-A            TO LK-DEV-A (LNK-IDX).
037400     MOVE LR-DEV-B            TO LK-DEV-B (LNK-IDX).
037500     MOVE LR-LINK-TYPE        TO LK-LINK-TYPE (LNK-IDX).
037600     MOVE LR-SUBNET-ID        TO LK-SUBNET-ID (LNK-IDX).
037700     MOVE LR-BANDWIDTH-MBPS   TO LK-BANDWIDTH (LNK-IDX).
037800 070-EXIT.
037900     EXIT.
038000
038100*    DEGREE AND MAX INTERFACE MTU PER DEVICE - NEEDED BY RULES
038200*    1, 6 AND 8.  LINKSOT CARRIES NO DEGREE COLUMN SO WE REBUILD
038300*    IT HERE, SAME AS TOPOBLD DOES WHEN IT FIRST ASSIGNS LAYERS.
038400 080-COMPUTE-DEGREE-AND-MTU.
038500     MOVE "080-COMPUTE-DEGREE-AND-MTU" TO PARA-NAME.
038600     IF WS-DEVICE-COUNT = 0
038700         GO TO 080-EXIT.
038800
038900     PERFORM 082-COMPUTE-ONE-DEVICE THRU 082-EXIT
039000             VARYING DEV-IDX FROM 1 BY 1
039100             UNTIL DEV-IDX > WS-DEVICE-COUNT.
039200 080-EXIT.
039300     EXIT.
039400
039500 082-COMPUTE-ONE-DEVICE.
039600     MOVE 0 TO DT-DEGREE (DEV-IDX).
039700     MOVE 0 TO DT-MAX-MTU (DEV-IDX).
039800     IF WS-LINK-COUNT = 0
039900         GO TO 085-SCAN-FOR-MTU.
040000
040100     PERFORM 083-COUNT-ONE-LINK THRU 083-EXIT
040200             VARYING LNK-IDX FROM 1 BY 1
040300             UNTIL LNK-IDX > WS-LINK-COUNT.
040400
040500 085-SCAN-FOR-MTU.
040600     IF WS-INTRFACE-COUNT = 0
040700         GO TO 082-EXIT.
040800
040900     PERFORM 086-CHECK-ONE-MTU THRU 086-EXIT
041000             VARYING IF-IDX FROM 1 BY 1
041100             UNTIL IF-IDX > WS-INTRFACE-COUNT.
041200 082-EXIT.
041300     EXIT.
041400
041500 083-COUNT-ONE-LINK.
041600     IF LK-DEV-A (LNK-IDX) = DT-DEV-ID (DEV-IDX)
041700      OR LK-DEV-B (LNK-IDX) = DT-DEV-ID (DEV-IDX)
041800         ADD 1 TO DT-DEGREE (DEV-IDX).
041900 083-EXIT.
042000     EXIT.
042100
042200 086-CHECK-ONE-MTU.
042300     IF IT-DEV-ID (IF-IDX) NOT = DT-DEV-ID (DEV-IDX)
042400         GO TO 086-EXIT.
042500     IF IT-MTU (IF-IDX) = 0
042600         GO TO 086-EXIT.
042700     IF IT-MTU (IF-IDX) > DT-MAX-MTU (DEV-IDX)
042800         MOVE IT-MTU (IF-IDX) TO DT-MAX-MTU (DEV-IDX).
042900 086-EXIT.
043000     EXIT.
043100
043200*    RULE 1 - MISSING COMPONENTS (MISSING-COMP, WARNING)
043300 300-CHECK-MISSING-COMPONENTS.
043400     MOVE "300-CHECK-MISSING-COMPONENTS" TO PARA-NAME.
043500     IF WS-DEVICE-COUNT = 0
043600         GO TO 300-EXIT.
043700
043800     PERFORM 310-CHECK-ONE-PC THRU 310-EXIT
043900             VARYING DEV-IDX FROM 1 BY 1
044000             UNTIL DEV-IDX > WS-DEVICE-COUNT.
044100 300-EXIT.
044200     EXIT.
044300
044400 310-CHECK-ONE-PC.
044500     IF NOT DT-TYPE-PC (DEV-IDX)
044600         GO TO 310-EXIT.
044700
044800     IF DT-DEGREE (DEV-IDX) = 0
044900         PERFORM 690-INIT-FINDING THRU 690-EXIT
045000         STRING "PC " DELIMITED BY SIZE
045100                 DT-DEV-ID (DEV-IDX) DELIMITED BY SPACE
045200                 " ISOLATED (NO NEIGHBORS)" DELIMITED BY SIZE
045300                 INTO FR-MESSAGE
045400         MOVE "MISSING-COMP" TO FR-CATEGORY
045500         SET FR-SEV-WARNING TO TRUE
045600         PERFORM 700-WRITE-FINDING THRU 700-EXIT
045700         GO TO 310-EXIT.
045800
045900     MOVE "N" TO WS-NBR-SWITCH-FOUND.
046000     PERFORM 315-CHECK-ONE-NEIGHBOR THRU 315-EXIT
046100             VARYING LNK-IDX FROM 1 BY 1
046200             UNTIL LNK-IDX > WS-LINK-COUNT
046300             OR WS-NBR-SWITCH-YES.
046400
046500     IF NOT WS-NBR-SWITCH-YES
046600         PERFORM 690-INIT-FINDING THRU 690-EXIT
046700         STRING "PC " DELIMITED BY SIZE
046800                 DT-DEV-ID (DEV-IDX) DELIMITED BY SPACE
046900                 " NOT CONNECTED TO AN ACCESS SWITCH"
047000                                     DELIMITED BY SIZE
047100                 INTO FR-MESSAGE
047200         MOVE "MISSING-COMP" TO FR-CATEGORY
047300         SET FR-SEV-WARNING TO TRUE
047400         PERFORM 700-WRITE-FINDING THRU 700-EXIT.
047500 310-EXIT.
047600     EXIT.
047700
047800 315-CHECK-ONE-NEIGHBOR.
047900     MOVE SPACES TO WS-OWNER-DEV.
048000     IF LK-DEV-A (LNK-IDX) = DT-DEV-ID (DEV-IDX)
048100         MOVE LK-DEV-B (LNK-IDX) TO WS-OWNER-DEV
048200     ELSE
048300         IF LK-DEV-B (LNK-IDX) = DT-DEV-ID (DEV-IDX)
048400             MOVE LK-DEV-A (LNK-IDX) TO WS-OWNER-DEV
048500         ELSE
048600             GO TO 315-EXIT.
048700
048800     PERFORM 317-TEST-NEIGHBOR-TYPE THRU 317-EXIT
048900             VARYING DEV-IDX2 FROM 1 BY 1
049000             UNTIL DEV-IDX2 > WS-DEVICE-COUNT
049100             OR WS-NBR-SWITCH-YES.
049200 315-EXIT.
049300     EXIT.
049400
049500 317-TEST-NEIGHBOR-TYPE.
049600     IF DT-DEV-ID (DEV-IDX2) = WS-OWNER-DEV
049700      AND DT-TYPE-SWITCH (DEV-IDX2)
049800         MOVE "Y" TO WS-NBR-SWITCH-FOUND.
049900 317-EXIT.
050000     EXIT.
050100
050200*    RULE 2 - DUPLICATE IPS (DUP-IP, CRITICAL)
050300 350-CHECK-DUPLICATE-IPS.
050400     MOVE "350-CHECK-DUPLICATE-IPS" TO PARA-NAME.
050500     IF WS-INTRFACE-COUNT < 2
050600         GO TO 350-EXIT.
050700
050800     PERFORM 355-CHECK-ONE-IP-OWNER THRU 355-EXIT
050900             VARYING IF-IDX FROM 1 BY 1
051000             UNTIL IF-IDX > WS-INTRFACE-COUNT.
051100 350-EXIT.
051200     EXIT.
051300
051400 355-CHECK-ONE-IP-OWNER.
051500     IF IT-IP-ADDRESS (IF-IDX) = SPACES
051600         GO TO 355-EXIT.
051700     IF IT-IP-DONE-SW (IF-IDX) = "Y"
051800         GO TO 355-EXIT.
051900
052000     MOVE SPACES TO WS-DUP-LIST-TEXT.
052100     MOVE "Y"    TO WS-FIRST-TOKEN-SW.
052200     MOVE 0      TO WS-PATH-A-COUNT.
052300
052400     PERFORM 360-APPEND-IF-SAME-IP THRU 360-EXIT
052500             VARYING IF-IDX2 FROM IF-IDX BY 1
052600             UNTIL IF-IDX2 > WS-INTRFACE-COUNT.
052700
052800     IF WS-PATH-A-COUNT > 1
052900         PERFORM 690-INIT-FINDING THRU 690-EXIT
053000         STRING "IP " DELIMITED BY SIZE
053100                 IT-IP-ADDRESS (IF-IDX) DELIMITED BY SPACE
053200                 " HELD BY " DELIMITED BY SIZE
053300                 WS-DUP-LIST-TEXT DELIMITED BY SIZE
053400                 INTO FR-MESSAGE
053500         MOVE "DUP-IP" TO FR-CATEGORY
053600         SET FR-SEV-CRITICAL TO TRUE
053700         PERFORM 700-WRITE-FINDING THRU 700-EXIT.
053800 355-EXIT.
053900     EXIT.
054000
054100*    OWNER TOKEN REBUILT HERE FOR THE DUP-IP LIST - SAME SCRATCH
054200*    FIELDS 315-CHECK-ONE-NEIGHBOR USES FOR THE RULE 1 NBR TEST.
054300 360-APPEND-IF-SAME-IP.
054400     IF IT-IP-ADDRESS (IF-IDX2) NOT = IT-IP-ADDRESS (IF-IDX)
054500         GO TO 360-EXIT.
054600
054700     MOVE "Y" TO IT-IP-DONE-SW (IF-IDX2).
054800     ADD 1 TO WS-PATH-A-COUNT.
054900     MOVE IT-DEV-ID (IF-IDX2)  TO WS-OWNER-DEV.
055000     MOVE "/"                  TO WS-OWNER-SLASH.
055100     MOVE IT-IF-NAME (IF-IDX2) TO WS-OWNER-IFNAME.
055200
055300     IF WS-FIRST-TOKEN
055400         STRING WS-OWNER-DEV DELIMITED BY SPACE
055500                 WS-OWNER-SLASH DELIMITED BY SIZE
055600                 WS-OWNER-IFNAME DELIMITED BY SPACE
055700                 INTO WS-DUP-LIST-TEXT
055800         MOVE "N" TO WS-FIRST-TOKEN-SW
055900     ELSE
056000         STRING WS-DUP-LIST-TEXT DELIMITED BY SPACE
056100                 ", " DELIMITED BY SIZE
056200                 WS-OWNER-DEV DELIMITED BY SPACE
056300                 WS-OWNER-SLASH DELIMITED BY SIZE
056400                 WS-OWNER-IFNAME DELIMITED BY SPACE
056500                 INTO WS-DUP-LIST-TEXT.
056600 360-EXIT.
056700     EXIT.
056800
056900*    RULE 3 - VLAN CONSISTENCY (VLAN, WARNING)
057000 400-CHECK-VLAN-CONSISTENCY.
057100     MOVE "400-CHECK-VLAN-CONSISTENCY" TO PARA-NAME.
057200     IF WS-INTRFACE-COUNT < 2
057300         GO TO 400-EXIT.
057400
057500     PERFORM 405-CHECK-ONE-SUBNET THRU 405-EXIT
057600             VARYING IF-IDX FROM 1 BY 1
057700             UNTIL IF-IDX > WS-INTRFACE-COUNT.
057800 400-EXIT.
057900     EXIT.
058000
058100 405-CHECK-ONE-SUBNET.
058200     IF IT-SUBNET-ID (IF-IDX) = SPACES
058300         GO TO 405-EXIT.
058400     IF IT-VLAN-ID (IF-IDX) = 0
058500         GO TO 405-EXIT.
058600     IF IT-VLAN-DONE-SW (IF-IDX) = "Y"
058700         GO TO 405-EXIT.
058800
058900     MOVE 0 TO WS-VLAN-COUNT.
059000     PERFORM 410-COLLECT-ONE-VLAN THRU 410-EXIT
059100             VARYING IF-IDX2 FROM IF-IDX BY 1
059200             UNTIL IF-IDX2 > WS-INTRFACE-COUNT.
059300
059400     IF WS-VLAN-COUNT > 1
059500         PERFORM 415-SORT-VLAN-LIST THRU 415-EXIT
059600         PERFORM 420-BUILD-VLAN-TEXT THRU 420-EXIT
059700         PERFORM 690-INIT-FINDING THRU 690-EXIT
059800         STRING "SUBNET " DELIMITED BY SIZE
059900                 IT-SUBNET-ID (IF-IDX) DELIMITED BY SPACE
060000                 " HAS VLANS " DELIMITED BY SIZE
060100                 WS-VLAN-LIST-TEXT DELIMITED BY SIZE
060200                 INTO FR-MESSAGE
060300         MOVE "VLAN" TO FR-CATEGORY
060400         SET FR-SEV-WARNING TO TRUE
060500         PERFORM 700-WRITE-FINDING THRU 700-EXIT.
060600 405-EXIT.
060700     EXIT.
060800
060900 410-COLLECT-ONE-VLAN.
061000     IF IT-SUBNET-ID (IF-IDX2) NOT = IT-SUBNET-ID (IF-IDX)
061100         GO TO 410-EXIT.
061200     IF IT-VLAN-ID (IF-IDX2) = 0
061300         GO TO 410-EXIT.
061400
061500     MOVE "Y" TO IT-VLAN-DONE-SW (IF-IDX2).
061600     MOVE "N" TO WS-GATEWAY-FOUND-SW.
061700     PERFORM 412-TEST-VLAN-SEEN THRU 412-EXIT
061800             VARYING VL-IDX FROM 1 BY 1
061900             UNTIL VL-IDX > WS-VLAN-COUNT
062000             OR WS-GATEWAY-FOUND.
062100
062200     IF NOT WS-GATEWAY-FOUND
062300      AND WS-VLAN-COUNT < 20
062400         ADD 1 TO WS-VLAN-COUNT
062500         SET VL-IDX TO WS-VLAN-COUNT
062600         MOVE IT-VLAN-ID (IF-IDX2) TO WS-VLAN-VALUE (VL-IDX).
062700 410-EXIT.
062800     EXIT.
062900
063000*    WS-GATEWAY-FOUND-SW DOES DOUBLE DUTY HERE AS A GENERIC
063100*    "ALREADY IN LIST" SWITCH - SAME TEST, DIFFERENT CALLER.
063200 412-TEST-VLAN-SEEN.
063300     IF WS-VLAN-VALUE (VL-IDX) = IT-VLAN-ID (IF-IDX2)
063400         MOVE "Y" TO WS-GATEWAY-FOUND-SW.
063500 412-EXIT.
063600     EXIT.
063700
063800*    SIMPLE BUBBLE SORT - THE VLAN LIST IS NEVER MORE THAN 20 LONG
063900 415-SORT-VLAN-LIST.
064000     IF WS-VLAN-COUNT < 2
064100         GO TO 415-EXIT.
064200
064300     PERFORM 417-SORT-ONE-PASS THRU 417-EXIT
064400             VARYING VL-IDX FROM 1 BY 1
064500             UNTIL VL-IDX > WS-VLAN-COUNT.
064600 415-EXIT.
064700     EXIT.
064800
064900 417-SORT-ONE-PASS.
065000     PERFORM 418-SORT-ONE-COMPARE THRU 418-EXIT
065100             VARYING VA-IDX FROM 1 BY 1
065200             UNTIL VA-IDX > WS-VLAN-COUNT.
065300 417-EXIT.
065400     EXIT.
065500
065600 418-SORT-ONE-COMPARE.
065700     IF VA-IDX = WS-VLAN-COUNT
065800         GO TO 418-EXIT.
065900     SET VB-IDX TO VA-IDX.
066000     SET VB-IDX UP BY 1.
066100     IF WS-VLAN-VALUE (VB-IDX) < WS-VLAN-VALUE (VA-IDX)
066200         MOVE WS-VLAN-VALUE (VA-IDX) TO WS-EDIT-VLAN
066300         MOVE WS-VLAN-VALUE (VB-IDX) TO WS-VLAN-VALUE (VA-IDX)
066400         MOVE WS-EDIT-VLAN            TO WS-VLAN-VALUE (VB-IDX).
066500 418-EXIT.
066600     EXIT.
066700
066800 420-BUILD-VLAN-TEXT.
066900     MOVE SPACES TO WS-VLAN-LIST-TEXT.
067000     MOVE "Y"    TO WS-FIRST-TOKEN-SW.
067100     PERFORM 422-APPEND-ONE-VLAN THRU 422-EXIT
067200             VARYING VL-IDX FROM 1 BY 1
067300             UNTIL VL-IDX > WS-VLAN-COUNT.
067400 420-EXIT.
067500     EXIT.
067600
067700 422-APPEND-ONE-VLAN.
067800     MOVE WS-VLAN-VALUE (VL-IDX) TO WS-EDIT-VLAN.
067900     IF WS-FIRST-TOKEN
068000         STRING WS-EDIT-VLAN DELIMITED BY SIZE
068100                 INTO WS-VLAN-LIST-TEXT
068200         MOVE "N" TO WS-FIRST-TOKEN-SW
068300     ELSE
068400         STRING WS-VLAN-LIST-TEXT DELIMITED BY SPACE
068500                 ", " DELIMITED BY SIZE
068600                 WS-EDIT-VLAN DELIMITED BY SIZE
068700                 INTO WS-VLAN-LIST-TEXT.
068800 422-EXIT.
068900     EXIT.
069000
069100*    RULE 4 - GATEWAY PRESENCE (GATEWAY, CRITICAL)
069200 450-CHECK-GATEWAY-PRESENCE.
069300     MOVE "450-CHECK-GATEWAY-PRESENCE" TO PARA-NAME.
069400     IF WS-INTRFACE-COUNT = 0
069500         GO TO 450-EXIT.
069600
069700     PERFORM 455-CHECK-ONE-GATEWAY THRU 455-EXIT
069800             VARYING IF-IDX FROM 1 BY 1
069900             UNTIL IF-IDX > WS-INTRFACE-COUNT.
070000 450-EXIT.
070100     EXIT.
070200
070300 455-CHECK-ONE-GATEWAY.
070400     IF IT-GATEWAY (IF-IDX) = SPACES
070500         GO TO 455-EXIT.
070600
070700     PERFORM 460-OWNER-IS-PC THRU 460-EXIT.
070800     IF NOT WS-NBR-SWITCH-YES
070900         GO TO 455-EXIT.
071000
071100     MOVE "N" TO WS-GATEWAY-FOUND-SW.
071200     PERFORM 465-SEARCH-FOR-GATEWAY THRU 465-EXIT
071300             VARYING IF-IDX2 FROM 1 BY 1
071400             UNTIL IF-IDX2 > WS-INTRFACE-COUNT
071500             OR WS-GATEWAY-FOUND.
071600
071700     IF NOT WS-GATEWAY-FOUND
071800         PERFORM 690-INIT-FINDING THRU 690-EXIT
071900         STRING "PC " DELIMITED BY SIZE
072000                 IT-DEV-ID (IF-IDX) DELIMITED BY SPACE
072100                 " GATEWAY " DELIMITED BY SIZE
072200                 IT-GATEWAY (IF-IDX) DELIMITED BY SPACE
072300                 " NOT FOUND ON ANY DEVICE" DELIMITED BY SIZE
072400                 INTO FR-MESSAGE
072500         MOVE "GATEWAY" TO FR-CATEGORY
072600         SET FR-SEV-CRITICAL TO TRUE
072700         PERFORM 700-WRITE-FINDING THRU 700-EXIT.
072800 455-EXIT.
072900     EXIT.
073000
073100*    REUSES WS-NBR-SWITCH-FOUND AS A GENERIC YES/NO RESULT SWITCH
073200 460-OWNER-IS-PC.
073300     MOVE "N" TO WS-NBR-SWITCH-FOUND.
073400     PERFORM 462-TEST-OWNER-TYPE THRU 462-EXIT
073500             VARYING DEV-IDX FROM 1 BY 1
073600             UNTIL DEV-IDX > WS-DEVICE-COUNT
073700             OR WS-NBR-SWITCH-YES.
073800 460-EXIT.
073900     EXIT.
074000
074100 462-TEST-OWNER-TYPE.
074200     IF DT-DEV-ID (DEV-IDX) = IT-DEV-ID (IF-IDX)
074300      AND DT-TYPE-PC (DEV-IDX)
074400         MOVE "Y" TO WS-NBR-SWITCH-FOUND.
074500 462-EXIT.
074600     EXIT.
074700
074800 465-SEARCH-FOR-GATEWAY.
074900     IF IT-IP-ADDRESS (IF-IDX2) = IT-GATEWAY (IF-IDX)
075000         MOVE "Y" TO WS-GATEWAY-FOUND-SW.
075100 465-EXIT.
075200     EXIT.
075300
075400*    RULE 5 - ROUTING RECOMMENDATIONS (ROUTING, INFO)
075500 500-CHECK-ROUTING-RECS.
075600     MOVE "500-CHECK-ROUTING-RECS" TO PARA-NAME.
075700     IF WS-DEVICE-COUNT = 0
075800         GO TO 500-EXIT.
075900
076000     PERFORM 505-CHECK-ONE-BGP-DEV THRU 505-EXIT
076100             VARYING DEV-IDX FROM 1 BY 1
076200             UNTIL DEV-IDX > WS-DEVICE-COUNT.
076300 500-EXIT.
076400     EXIT.
076500
076600 505-CHECK-ONE-BGP-DEV.
076700     IF NOT DT-BGP-YES (DEV-IDX)
076800         GO TO 505-EXIT.
076900
077000     PERFORM 690-INIT-FINDING THRU 690-EXIT.
077100     STRING "DEVICE " DELIMITED BY SIZE
077200             DT-DEV-ID (DEV-IDX) DELIMITED BY SPACE
077300             " HAS BGP CONFIGURATION PRESENT" DELIMITED BY SIZE
077400             INTO FR-MESSAGE.
077500     MOVE "ROUTING" TO FR-CATEGORY.
077600     SET FR-SEV-INFO TO TRUE.
077700     PERFORM 700-WRITE-FINDING THRU 700-EXIT.
077800 505-EXIT.
077900     EXIT.
078000
078100*    RULE 6 - MTU MISMATCH (MTU, WARNING)
078200 550-CHECK-MTU-MISMATCH.
078300     MOVE "550-CHECK-MTU-MISMATCH" TO PARA-NAME.
078400     IF WS-LINK-COUNT = 0
078500         GO TO 550-EXIT.
078600
078700     PERFORM 555-CHECK-ONE-LINK-MTU THRU 555-EXIT
078800             VARYING LNK-IDX FROM 1 BY 1
078900             UNTIL LNK-IDX > WS-LINK-COUNT.
079000 550-EXIT.
079100     EXIT.
079200
079300 555-CHECK-ONE-LINK-MTU.
079400     PERFORM 560-FIND-DEVICE-A THRU 560-EXIT.
079500     PERFORM 565-FIND-DEVICE-B THRU 565-EXIT.
079600     IF WS-DV-A-IDX = 0 OR WS-DV-B-IDX = 0
079700         GO TO 555-EXIT.
079800     IF DT-MAX-MTU (WS-DV-A-IDX) = 0
079900      OR DT-MAX-MTU (WS-DV-B-IDX) = 0
080000         GO TO 555-EXIT.
080100     IF DT-MAX-MTU (WS-DV-A-IDX) = DT-MAX-MTU (WS-DV-B-IDX)
080200         GO TO 555-EXIT.
080300
080400     MOVE DT-MAX-MTU (WS-DV-A-IDX) TO WS-EDIT-MTU-A.
080500     MOVE DT-MAX-MTU (WS-DV-B-IDX) TO WS-EDIT-MTU-B.
080600     PERFORM 690-INIT-FINDING THRU 690-EXIT.
080700     STRING "MTU MISMATCH BETWEEN " DELIMITED BY SIZE
080800             LK-DEV-A (LNK-IDX) DELIMITED BY SPACE
080900             " (" DELIMITED BY SIZE
081000             WS-EDIT-MTU-A DELIMITED BY SIZE
081100             ") AND " DELIMITED BY SIZE
081200             LK-DEV-B (LNK-IDX) DELIMITED BY SPACE
081300             " (" DELIMITED BY SIZE
081400             WS-EDIT-MTU-B DELIMITED BY SIZE
081500             ")" DELIMITED BY SIZE
081600             INTO FR-MESSAGE.
081700     MOVE "MTU" TO FR-CATEGORY.
081800     SET FR-SEV-WARNING TO TRUE.
081900     PERFORM 700-WRITE-FINDING THRU 700-EXIT.
082000 555-EXIT.
082100     EXIT.
082200
082300 560-FIND-DEVICE-A.
082400     MOVE 0 TO WS-DV-A-IDX.
082500     PERFORM 562-TEST-DEVICE-A THRU 562-EXIT
082600             VARYING DEV-IDX FROM 1 BY 1
082700             UNTIL DEV-IDX > WS-DEVICE-COUNT
082800             OR WS-DV-A-IDX NOT = 0.
082900 560-EXIT.
083000     EXIT.
083100
083200 562-TEST-DEVICE-A.
083300     IF DT-DEV-ID (DEV-IDX) = LK-DEV-A (LNK-IDX)
083400         SET WS-DV-A-IDX TO DEV-IDX.
083500 562-EXIT.
083600     EXIT.
083700
083800 565-FIND-DEVICE-B.
083900     MOVE 0 TO WS-DV-B-IDX.
084000     PERFORM 567-TEST-DEVICE-B THRU 567-EXIT
084100             VARYING DEV-IDX FROM 1 BY 1
084200             UNTIL DEV-IDX > WS-DEVICE-COUNT
084300             OR WS-DV-B-IDX NOT = 0.
084400 565-EXIT.
084500     EXIT.
084600
084700 567-TEST-DEVICE-B.
084800     IF DT-DEV-ID (DEV-IDX) = LK-DEV-B (LNK-IDX)
084900         SET WS-DV-B-IDX TO DEV-IDX.
085000 567-EXIT.
085100     EXIT.
085200
085300*    RULE 7 - NETWORK LOOPS (LOOP, WARNING)
085400*    A SPANNING FOREST IS GROWN LINK BY LINK USING DT-TREE-PARENT.
085500*    A LINK THAT RECONNECTS TWO DEVICES ALREADY IN THE SAME TREE
085600*    CLOSES A CYCLE - THE CYCLE'S MEMBERS ARE THE TREE PATH FROM
085700*    EACH ENDPOINT UP TO THEIR LOWEST COMMON ANCESTOR.
085800 600-CHECK-NETWORK-LOOPS.
085900     MOVE "600-CHECK-NETWORK-LOOPS" TO PARA-NAME.
086000     IF WS-LINK-COUNT = 0
086100         GO TO 600-EXIT.
086200
086300     PERFORM 605-PROCESS-ONE-LINK THRU 605-EXIT
086400             VARYING LNK-IDX FROM 1 BY 1
086500             UNTIL LNK-IDX > WS-LINK-COUNT.
086600 600-EXIT.
086700     EXIT.
086800
086900 605-PROCESS-ONE-LINK.
087000     PERFORM 560-FIND-DEVICE-A THRU 560-EXIT.
087100     PERFORM 565-FIND-DEVICE-B THRU 565-EXIT.
087200     IF WS-DV-A-IDX = 0 OR WS-DV-B-IDX = 0
087300         GO TO 605-EXIT.
087400
087500     MOVE WS-DV-A-IDX TO WS-WALK-IDX.
087600     PERFORM 610-WALK-ONE-STEP THRU 610-EXIT
087700             UNTIL DT-TREE-PARENT (WS-WALK-IDX) = 0.
087800     MOVE WS-WALK-IDX TO WS-ROOT-A.
087900
088000     MOVE WS-DV-B-IDX TO WS-WALK-IDX.
088100     PERFORM 610-WALK-ONE-STEP THRU 610-EXIT
088200             UNTIL DT-TREE-PARENT (WS-WALK-IDX) = 0.
088300     MOVE WS-WALK-IDX TO WS-ROOT-B.
088400
088500     IF WS-ROOT-A = WS-ROOT-B
088600         PERFORM 620-BUILD-CYCLE-PATH THRU 620-EXIT
088700     ELSE
088800         MOVE WS-DV-A-IDX TO DT-TREE-PARENT (WS-ROOT-B).
088900 605-EXIT.
089000     EXIT.
089100
089200 610-WALK-ONE-STEP.
089300     SET WS-WALK-IDX TO DT-TREE-PARENT (WS-WALK-IDX).
089400 610-EXIT.
089500     EXIT.
089600
089700 620-BUILD-CYCLE-PATH.
089800     MOVE 0 TO WS-PATH-A-COUNT.
089900     MOVE "N" TO WS-PATH-A-DONE-SW.
090000     MOVE WS-DV-A-IDX TO WS-WALK-IDX.
090100     PERFORM 622-APPEND-PATH-A-NODE THRU 622-EXIT
090200             UNTIL WS-PATH-A-DONE.
090300
090400     MOVE 0 TO WS-PATH-B-COUNT.
090500     MOVE "N" TO WS-PATH-B-DONE-SW.
090600     MOVE WS-DV-B-IDX TO WS-WALK-IDX.
090700     PERFORM 624-APPEND-PATH-B-NODE THRU 624-EXIT
090800             UNTIL WS-PATH-B-DONE.
090900
091000     MOVE "N" TO WS-LCA-FOUND-SW.
091100     MOVE 0 TO WS-PA-STOP.
091200     PERFORM 630-FIND-LCA-FOR-A THRU 630-EXIT
091300             VARYING PA-IDX FROM 1 BY 1
091400             UNTIL PA-IDX > WS-PATH-A-COUNT
091500             OR WS-LCA-FOUND.
091600
091700     MOVE SPACES TO WS-CYCLE-TEXT.
091800     MOVE "Y" TO WS-FIRST-TOKEN-SW.
091900     PERFORM 635-EMIT-PATH-A-NODE THRU 635-EXIT
092000             VARYING PA-IDX FROM 1 BY 1
092100             UNTIL PA-IDX > WS-PA-STOP.
092200     PERFORM 640-EMIT-PATH-B-NODE THRU 640-EXIT
092300             VARYING PB-IDX FROM WS-PB-STOP BY -1
092400             UNTIL PB-IDX < 1.
092500
092600     PERFORM 690-INIT-FINDING THRU 690-EXIT.
092700     MOVE "LOOP" TO FR-CATEGORY.
092800     SET FR-SEV-WARNING TO TRUE.
092900     MOVE WS-CYCLE-TEXT TO FR-MESSAGE.
093000     PERFORM 700-WRITE-FINDING THRU 700-EXIT.
093100 620-EXIT.
093200     EXIT.
093300
093400 622-APPEND-PATH-A-NODE.
093500     IF WS-PATH-A-COUNT = 50
093600         MOVE "** LOOP PATH-A TABLE OVERFLOW - RAISE OCCURS"
093700                                         TO ABEND-REASON
093800         GO TO 1000-ABEND-RTN.
093900     ADD 1 TO WS-PATH-A-COUNT.
094000     SET PA-IDX TO WS-PATH-A-COUNT.
094100     SET WS-PATH-A-DEVIDX (PA-IDX) TO WS-WALK-IDX.
094200     IF DT-TREE-PARENT (WS-WALK-IDX) = 0
094300         MOVE "Y" TO WS-PATH-A-DONE-SW
094400     ELSE
094500         SET WS-WALK-IDX TO DT-TREE-PARENT (WS-WALK-IDX).
094600 622-EXIT.
094700     EXIT.
094800
094900 624-APPEND-PATH-B-NODE.
095000     IF WS-PATH-B-COUNT = 50
095100         MOVE "** LOOP PATH-B TABLE OVERFLOW - RAISE OCCURS"
095200                                         TO ABEND-REASON
095300         GO TO 1000-ABEND-RTN.
095400     ADD 1 TO WS-PATH-B-COUNT.
095500     SET PB-IDX TO WS-PATH-B-COUNT.
095600     SET WS-PATH-B-DEVIDX (PB-IDX) TO WS-WALK-IDX.
095700     IF DT-TREE-PARENT (WS-WALK-IDX) = 0
095800         MOVE "Y" TO WS-PATH-B-DONE-SW
095900     ELSE
096000         SET WS-WALK-IDX TO DT-TREE-PARENT (WS-WALK-IDX).
096100 624-EXIT.
096200     EXIT.
096300
096400 630-FIND-LCA-FOR-A.
096500     MOVE "N" TO WS-GATEWAY-FOUND-SW.
096600     PERFORM 632-TEST-ONE-B-NODE THRU 632-EXIT
096700             VARYING PB-IDX FROM 1 BY 1
096800             UNTIL PB-IDX > WS-PATH-B-COUNT
096900             OR WS-GATEWAY-FOUND.
097000     IF WS-GATEWAY-FOUND
097100         SET WS-PA-STOP TO PA-IDX
097200         SET WS-PB-STOP TO PB-IDX
097300         SUBTRACT 1 FROM WS-PB-STOP
097400         MOVE "Y" TO WS-LCA-FOUND-SW.
097500 630-EXIT.
097600     EXIT.
097700
097800 632-TEST-ONE-B-NODE.
097900     IF WS-PATH-B-DEVIDX (PB-IDX) = WS-PATH-A-DEVIDX (PA-IDX)
098000         MOVE "Y" TO WS-GATEWAY-FOUND-SW.
098100 632-EXIT.
098200     EXIT.
098300
098400 635-EMIT-PATH-A-NODE.
098500     SET DEV-IDX TO WS-PATH-A-DEVIDX (PA-IDX).
098600     PERFORM 645-APPEND-DEVID-TO-CYCLE THRU 645-EXIT.
098700 635-EXIT.
098800     EXIT.
098900
099000 640-EMIT-PATH-B-NODE.
099100     SET DEV-IDX TO WS-PATH-B-DEVIDX (PB-IDX).
099200     PERFORM 645-APPEND-DEVID-TO-CYCLE THRU 645-EXIT.
099300 640-EXIT.
099400     EXIT.
099500
099600 645-APPEND-DEVID-TO-CYCLE.
099700     IF WS-FIRST-TOKEN
099800         STRING DT-DEV-ID (DEV-IDX) DELIMITED BY SPACE
099900                 INTO WS-CYCLE-TEXT
100000         MOVE "N" TO WS-FIRST-TOKEN-SW
100100     ELSE
100200         STRING WS-CYCLE-TEXT DELIMITED BY SPACE
100300                 " -> " DELIMITED BY SIZE
100400                 DT-DEV-ID (DEV-IDX) DELIMITED BY SPACE
100500                 INTO WS-CYCLE-TEXT.
100600 645-EXIT.
100700     EXIT.
100800
100900*    RULE 8 - AGGREGATION OPPORTUNITIES (AGGREGATION, INFO)
101000 650-CHECK-AGGREGATION.
101100     MOVE "650-CHECK-AGGREGATION" TO PARA-NAME.
101200     IF WS-DEVICE-COUNT = 0
101300         GO TO 650-EXIT.
101400
101500     PERFORM 655-CHECK-ONE-SWITCH THRU 655-EXIT
101600             VARYING DEV-IDX FROM 1 BY 1
101700             UNTIL DEV-IDX > WS-DEVICE-COUNT.
101800 650-EXIT.
101900     EXIT.
102000
102100 655-CHECK-ONE-SWITCH.
102200     IF NOT DT-TYPE-SWITCH (DEV-IDX)
102300         GO TO 655-EXIT.
102400     IF DT-DEGREE (DEV-IDX) < 4
102500         GO TO 655-EXIT.
102600
102700     MOVE DT-DEGREE (DEV-IDX) TO WS-EDIT-DEGREE.
102800     PERFORM 690-INIT-FINDING THRU 690-EXIT.
102900     STRING "SWITCH " DELIMITED BY SIZE
103000             DT-DEV-ID (DEV-IDX) DELIMITED BY SPACE
103100             " HAS DEGREE " DELIMITED BY SIZE
103200             WS-EDIT-DEGREE DELIMITED BY SIZE
103300             " - CONSIDER AGGREGATION OR STACK" DELIMITED BY SIZE
103400             INTO FR-MESSAGE.
103500     MOVE "AGGREGATION" TO FR-CATEGORY.
103600     SET FR-SEV-INFO TO TRUE.
103700     PERFORM 700-WRITE-FINDING THRU 700-EXIT.
103800 655-EXIT.
103900     EXIT.
104000
104100 690-INIT-FINDING.
104200     MOVE SPACES TO FINDING-OUT-REC.
104300 690-EXIT.
104400     EXIT.
104500
104600 700-WRITE-FINDING.
104700     WRITE FINDING-OUT-REC.
104800     ADD 1 TO WS-FINDING-COUNT.
104900 700-EXIT.
105000     EXIT.
105100
105200 800-CLOSE-FILES.
105300     MOVE "800-CLOSE-FILES" TO PARA-NAME.
105400     CLOSE DEVICES, INTRFACE, LINKSOT, FINDOUT, SYSOUT.
105500 800-EXIT.
105600     EXIT.
105700
105800 900-CLEANUP.
105900     MOVE "900-CLEANUP" TO PARA-NAME.
106000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
106100     DISPLAY "** DEVICES READ      **" WS-DEVICE-COUNT.
106200     DISPLAY "** FINDINGS WRITTEN  **" WS-FINDING-COUNT.
106300     DISPLAY "******** NORMAL END OF JOB NETVALID ********".
106400 900-EXIT.
106500     EXIT.
106600
106700 1000-ABEND-RTN.
106800     WRITE SYSOUT-REC FROM ABEND-REC.
106900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
107000     DISPLAY "*** ABNORMAL END OF JOB NETVALID ***" UPON CONSOLE.
107100     DISPLAY "*** PARA: " PARA-NAME UPON CONSOLE.
107200     DIVIDE ZERO-VAL INTO ONE-VAL.
