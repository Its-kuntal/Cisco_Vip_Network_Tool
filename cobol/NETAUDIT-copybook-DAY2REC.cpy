000100*****************************************************************
000200*  DAY2REC  --  DAY-2 TEST RESULT RECORD LAYOUT
000300*  ONE OCCURRENCE PER BEST-PRACTICE, REACHABILITY OR MTU TEST RUN
000400*  BY DAY2TEST.  70-BYTE FIXED RECORD, LINE SEQUENTIAL, WRITTEN BY
000500*  DAY2TEST, READ BACK BY AUDITRPT FOR THE DAY-2 TOTALS LINE.
000600*****************************************************************
000700 01  DAY2-OUT-REC.
000800     05  D2-TEST-NAME              PIC X(30).
000900     05  D2-RESULT                 PIC X(04).
001000         88  D2-RESULT-PASS          VALUE "PASS".
001100         88  D2-RESULT-FAIL          VALUE "FAIL".
001200         88  D2-RESULT-WARN          VALUE "WARN".
001300     05  D2-MESSAGE                 PIC X(36).
