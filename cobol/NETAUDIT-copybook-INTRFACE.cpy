000100*****************************************************************
000200*  INTRFACE  --  NETWORK INTERFACE RECORD LAYOUT
000300*  ONE OCCURRENCE PER CONFIGURED INTERFACE, KEYED BY OWNING DEVICE
000400*  120-BYTE FIXED RECORD, LINE SEQUENTIAL.  SUBNET-ID / DESC-HINT
000500*  ARE PRE-DERIVED UPSTREAM BY THE CONFIG-PULL PARSER - WE DO NOT
000600*  RE-DERIVE THEM HERE, WE JUST TRUST THE FEED.
000700*****************************************************************
000800 01  INTRFACE-IN-REC.
000900     05  IF-DEV-ID               PIC X(10).
001000     05  IF-NAME                 PIC X(16).
001100     05  IF-IP-ADDRESS           PIC X(15).
001200     05  IF-PREFIX-LEN           PIC 9(02).
001300     05  IF-SUBNET-ID            PIC X(18).
001400     05  IF-VLAN-ID              PIC 9(04).
001500     05  IF-MTU                  PIC 9(05).
001600     05  IF-GATEWAY              PIC X(15).
001700     05  IF-DESC-HINT            PIC X(10).
001800     05  FILLER                  PIC X(25).
